000100*PLBALLKP.CBL
000200*----------------------------------------------------------------
000300*    8100-FIND-OR-ADD-BALANCE-RTN is COPYd into both PLEXPPST.CBL
000400*    and PLXFRAPL.CBL - posting an expense share and posting a
000500*    transfer both need the same "give me the balance slot for
000600*    this group+member, creating it at zero if it is the first
000700*    posting this member has seen" behaviour.
000800*
000900*    Callers set W-LOOKUP-BAL-GROUP-ID and W-LOOKUP-BAL-MEMBER-ID
001000*    before the PERFORM and read W-FOUND-BAL-SLOT back afterward
001100*    - the same calling convention 1200/1300 in PLMEMLD.CBL use
001200*    for the group-exists and member-in-group lookups, so a
001300*    programmer who already knows one lookup knows this one.
001400*----------------------------------------------------------------
001500*----------------------------------------------------------------
001600*    8100-FIND-OR-ADD-BALANCE-RTN never fails - unlike the 1200/
001700*    1300 membership lookups, there is no reject path here.  By
001800*    the time posting runs, 2210/3210 have already confirmed the
001900*    group and member are valid, so the only question left is
002000*    whether this particular member already has a balance slot
002100*    open in W-BALANCE-TABLE or needs one created at zero first.
002200*----------------------------------------------------------------
002300 8100-FIND-OR-ADD-BALANCE-RTN.
002400     MOVE "N" TO W-BALANCE-FOUND-SW.
002500     MOVE ZERO TO W-FOUND-BAL-SLOT.
002600     PERFORM 8110-SCAN-BALANCE-RTN THRU 8110-EXIT
002700         VARYING W-BAL-IDX FROM 1 BY 1
002800         UNTIL W-BAL-IDX > W-BALANCE-COUNT
002900            OR W-BALANCE-WAS-FOUND.
003000     IF NOT W-BALANCE-WAS-FOUND
003100        PERFORM 8120-ADD-BALANCE-RTN THRU 8120-EXIT.
003200 8100-EXIT.
003300     EXIT.
003400
003500*    Serial scan against the group+member pair already left in
003600*    W-LOOKUP-BAL-GROUP-ID/-MEMBER-ID - same straight scan
003700*    PLMEMLD.CBL uses, for the same reason: the batch was never
003800*    sized to justify building an indexed lookup for this table.
003900 8110-SCAN-BALANCE-RTN.
004000     IF W-BAL-GROUP-ID (W-BAL-IDX)  = W-LOOKUP-BAL-GROUP-ID
004100        AND W-BAL-MEMBER-ID (W-BAL-IDX) = W-LOOKUP-BAL-MEMBER-ID
004200        MOVE "Y" TO W-BALANCE-FOUND-SW
004300        SET W-FOUND-BAL-SLOT TO W-BAL-IDX.
004400 8110-EXIT.
004500     EXIT.
004600
004700*    Opens a new slot at zero for a group+member pair that has
004800*    not posted before - the zero start is what makes the first
004900*    ADD or SUBTRACT against W-BAL-NET-AMOUNT behave correctly
005000*    whether the first posting this member sees is a credit
005100*    (paying an expense) or a debit (owing a share of one).
005200 8120-ADD-BALANCE-RTN.
005300     ADD 1 TO W-BALANCE-COUNT.
005400     SET W-BAL-IDX TO W-BALANCE-COUNT.
005500     MOVE W-LOOKUP-BAL-GROUP-ID  TO W-BAL-GROUP-ID (W-BAL-IDX).
005600     MOVE W-LOOKUP-BAL-MEMBER-ID TO W-BAL-MEMBER-ID (W-BAL-IDX).
005700     MOVE ZERO                  TO W-BAL-NET-AMOUNT (W-BAL-IDX).
005800     SET W-FOUND-BAL-SLOT TO W-BAL-IDX.
005900 8120-EXIT.
006000     EXIT.
