000100*WSRUNDTE.CBL
000200*----------------------------------------------------------------
000300*    Run-date heading for the settlement report.  Pulled with
000400*    ACCEPT ... FROM DATE rather than a date-entry screen, since
000500*    this run is unattended - the two-digit year is windowed the
000600*    same way the 1999 Y2K pass fixed the rest of the suite.
000700*----------------------------------------------------------------
000800*    RPT-RUN-DATE-YYMMDD is the ACCEPT FROM DATE receiving area -
000900*    it has to stay exactly six bytes, so no trailing FILLER here.
001000 01  RPT-RUN-DATE-YYMMDD.
001100     05  RPT-RUN-DATE-YY           PIC 9(2).
001200     05  RPT-RUN-DATE-MM           PIC 9(2).
001300     05  RPT-RUN-DATE-DD           PIC 9(2).
001400
001500 77  RPT-RUN-DATE-CCYY             PIC 9(4).
001600
001700*----------------------------------------------------------------
001800*    RPT-RUN-DATE-MMDDCCYY-8 is the elementary PIC 9(8) carrier
001900*    that is actually MOVEd into the edited heading field below.
002000*    A MOVE whose sending operand is a group item is ALWAYS run
002100*    as an alphanumeric move no matter what PICTUREs sit under
002200*    the group, so if this were built as a group and the group
002300*    moved to RPT-RUN-DATE-FORMATTED the slash editing would
002400*    never fire - this is the same trap the date-routine
002500*    copybook sidesteps by keeping GDTV-DATE-MM-DD-CCYY as an
002600*    elementary PIC 9(8) with a REDEFINES laid over it for
002700*    named access.  5010-WINDOW-CENTURY-RTN MOVEs the windowed
002800*    month, day and century into the three fields below one at
002900*    a time through this REDEFINES, then MOVEs the elementary
003000*    RPT-RUN-DATE-MMDDCCYY-8 item itself - never the group view
003100*    - on to the edited picture.  Being a REDEFINES of an 8-byte
003200*    elementary item it cannot carry a trailing FILLER without
003300*    changing the size of what it redefines.
003400*----------------------------------------------------------------
003420*    09/02/04  K.R.  HD-4742 - LEFT AT 01 RATHER THAN RECODED
003440*              AS A 77, UNLIKE THE PLAIN SCALARS IN THIS
003460*              COPYBOOK - A 77 MAY NOT BE THE SUBJECT OF A
003480*              REDEFINES THAT CARRIES SUBORDINATE FIELDS, AND
003490*              THE NAMED MM/DD/CCYY ACCESS BELOW NEEDS EXACTLY
003495*              THAT, THE SAME AS THE DATE-ROUTINE COPYBOOK'S
003497*              OWN GDTV-DATE-MM-DD-CCYY/FILLER REDEFINES PAIR.
003500 01  RPT-RUN-DATE-MMDDCCYY-8       PIC 9(8).
003600 01  FILLER REDEFINES RPT-RUN-DATE-MMDDCCYY-8.
003700     05  RPT-RUN-DATE-MDC-MM       PIC 99.
003800     05  RPT-RUN-DATE-MDC-DD       PIC 99.
003900     05  RPT-RUN-DATE-MDC-CCYY     PIC 9999.
004000
004100*    Numeric-edited heading field - loaded from the elementary
004200*    PIC 9(8) carrier above by a numeric MOVE, which is what
004300*    inserts the slashes and prints MM/DD/CCYY on the heading
004400*    line instead of a raw unshifted 8-digit string.
004500 77  RPT-RUN-DATE-FORMATTED        PIC 99/99/9999.
004600
004700 77  W-PAGE-NUMBER                 PIC S9(5) COMP.
004800 01  W-LINES-ON-PAGE               PIC S9(3) COMP.
004900     88  PAGE-FULL                 VALUE 55 THRU 999.
