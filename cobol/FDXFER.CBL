000100*FDXFER.CBL
000200*----------------------------------------------------------------
000300*    TRANSFER-RECORD  --  member-to-member settlement payment,
000400*    arrival order.  ACTION-CODE "A" applies the transfer, "R"
000500*    reverses a transfer entered in error.
000600*----------------------------------------------------------------
000700 01  TRANSFER-RECORD.
000800     05  TRANSFER-GROUP-ID         PIC 9(9).
000900     05  TRANSFER-ID               PIC 9(9).
001000     05  TRANSFER-FROM-MEMBER-ID   PIC 9(9).
001100     05  TRANSFER-TO-MEMBER-ID     PIC 9(9).
001200     05  TRANSFER-AMOUNT           PIC S9(11)V99.
001300     05  TRANSFER-ACTION-CODE      PIC X(1).
001400         88  TRANSFER-IS-APPLY         VALUE "A".
001500         88  TRANSFER-IS-REVERSE       VALUE "R".
001600     05  TRANSFER-NOTE             PIC X(30).
001700     05  FILLER                    PIC X(1).
