000100*PLSETTLE.CBL
000200*----------------------------------------------------------------
000300*    Computes the minimum-transfer settlement plan for every
000400*    group in the membership register and writes one SETTLEMENT
000500*    record per planned transfer.  Creditors and debtors are
000600*    sorted descending by size with the SORT verb (same facility
000700*    this shop has always used to order a report) and then paired
000800*    off largest-to-largest until every balance nets to zero.
000900*
001000*    Paragraph numbering follows the 4NNN block reserved for
001100*    settlement computation in the run book:
001200*       4000/4100        drive the per-group loop
001300*       4200/4210/4220   build the creditor and debtor lists
001400*       4500/4510        the greedy largest-to-largest pairing
001500*    4210 and 4220 each run their own SORT against the same
001600*    BAL-SORT-FILE work file - one group's creditor sort has to
001700*    finish and be consumed before the debtor sort for the same
001800*    group starts, since both reuse the one sort work file.
001900*----------------------------------------------------------------
002000*----------------------------------------------------------------
002100*    4000-SETTLE-ALL-GROUPS-RTN is the entry point called out of
002200*    EXPNSETL.CBL once every group's expenses and transfers have
002300*    posted.  Prints the report heading once for the whole run,
002400*    settles every group in the register in the order it was
002500*    loaded, then prints the run totals once at the very end.
002600*----------------------------------------------------------------
002700 4000-SETTLE-ALL-GROUPS-RTN.
002800     PERFORM 5000-PRINT-HEADINGS-RTN THRU 5000-EXIT.
002900     PERFORM 4100-SETTLE-ONE-GROUP-RTN THRU 4100-EXIT
003000         VARYING W-GROUP-SETTLE-SUB FROM 1 BY 1
003100         UNTIL W-GROUP-SETTLE-SUB > W-GROUP-COUNT.
003200     PERFORM 5900-PRINT-FINAL-TOTALS-RTN THRU 5900-EXIT.
003300 4000-EXIT.
003400     EXIT.
003500
003600*----------------------------------------------------------------
003700*    4100-SETTLE-ONE-GROUP-RTN handles one group's worth of the
003800*    settlement plan.  A group with no creditors or no debtors
003900*    (everyone already at zero, or everyone on the same side of
004000*    the ledger - which cannot actually happen once a group has
004100*    any posted activity, but costs nothing to guard for) skips
004200*    straight past the header/footer/pairing work and is simply
004300*    counted as processed with nothing printed for it.
004400*----------------------------------------------------------------
004500 4100-SETTLE-ONE-GROUP-RTN.
004600     SET W-GROUP-IDX TO W-GROUP-SETTLE-SUB.
004700     SET W-GHV-IDX   TO W-GROUP-SETTLE-SUB.
004800     MOVE W-GROUP-ID (W-GROUP-IDX) TO W-SETTLE-GROUP-ID.
004900     PERFORM 4200-BUILD-CREDIT-DEBIT-RTN THRU 4200-EXIT.
005000     IF W-CREDITOR-COUNT > ZERO AND W-DEBTOR-COUNT > ZERO
005100        MOVE ZERO TO W-GROUP-XFER-COUNT
005200        MOVE ZERO TO W-GROUP-XFER-TOTAL
005300        PERFORM 5100-PRINT-GROUP-HEADER-RTN THRU 5100-EXIT
005400        PERFORM 4500-PAIR-DEBTORS-CREDITORS-RTN THRU 4500-EXIT
005500        PERFORM 5300-PRINT-GROUP-FOOTER-RTN THRU 5300-EXIT.
005600     ADD 1 TO W-GROUPS-PROCESSED-CT.
005700 4100-EXIT.
005800     EXIT.
005900
006000*    4200 is nothing but a wrapper around the two sorts below -
006100*    kept as its own paragraph so 4100 reads as one step, not
006200*    two, and so either sort can be re-sequenced later without
006300*    touching the caller.
006400 4200-BUILD-CREDIT-DEBIT-RTN.
006500     PERFORM 4210-SORT-CREDITORS-RTN THRU 4210-EXIT.
006600     PERFORM 4220-SORT-DEBTORS-RTN THRU 4220-EXIT.
006700 4200-EXIT.
006800     EXIT.
006900
007000*----------------------------------------------------------------
007100*    4210 hands every balance belonging to this group, with a
007200*    positive net amount, to the sort work file; the output
007300*    procedure returns them back largest-credit-first and loads
007400*    W-CREDITOR-TABLE.  Ties are broken by scan order through the
007500*    ascending key on the balance slot number.
007600*----------------------------------------------------------------
007700 4210-SORT-CREDITORS-RTN.
007800     MOVE ZERO TO W-CREDITOR-COUNT.
007900     SORT BAL-SORT-FILE
008000         ON DESCENDING KEY BAL-SORT-AMOUNT
008100         ON ASCENDING  KEY BAL-SORT-SEQUENCE
008200         INPUT PROCEDURE IS 4211-RELEASE-CREDITORS-RTN
008300         OUTPUT PROCEDURE IS 4212-RETURN-CREDITORS-RTN.
008400 4210-EXIT.
008500     EXIT.
008600
008700*    RELEASEs every balance-table slot to the sort file in one
008800*    pass, regardless of group - 4213 below is what filters the
008900*    pass down to this group's positive (creditor) balances.
009000 4211-RELEASE-CREDITORS-RTN.
009100     PERFORM 4213-RELEASE-ONE-CREDITOR-RTN THRU 4213-EXIT
009200         VARYING W-SCAN-BAL-SUB FROM 1 BY 1
009300         UNTIL W-SCAN-BAL-SUB > W-BALANCE-COUNT.
009400 4211-EXIT.
009500     EXIT.
009600
009700*    A slot RELEASEs only when it belongs to W-SETTLE-GROUP-ID
009800*    AND carries a positive net amount - a member who is owed
009900*    money by the group is a creditor by this batch's sign
010000*    convention, same as PLEXPPST.CBL posts it.
010100 4213-RELEASE-ONE-CREDITOR-RTN.
010200     SET W-BAL-IDX TO W-SCAN-BAL-SUB.
010300     IF W-BAL-GROUP-ID (W-BAL-IDX) = W-SETTLE-GROUP-ID
010400        AND W-BAL-NET-AMOUNT (W-BAL-IDX) > ZERO
010500        MOVE W-BAL-MEMBER-ID (W-BAL-IDX)  TO BAL-SORT-MEMBER-ID
010600        MOVE W-BAL-NET-AMOUNT (W-BAL-IDX) TO BAL-SORT-AMOUNT
010700        MOVE W-SCAN-BAL-SUB                TO BAL-SORT-SEQUENCE
010800        RELEASE BAL-SORT-RECORD.
010900 4213-EXIT.
011000     EXIT.
011100
011200*    Output side of the SORT - drains the sorted work file back
011300*    into W-CREDITOR-TABLE in the order the SORT verb produced.
011400 4212-RETURN-CREDITORS-RTN.
011500     MOVE "N" TO W-SORT-RETURN-EOF-SW.
011600     PERFORM 4215-RETURN-ONE-CREDITOR-RTN THRU 4215-EXIT.
011700     PERFORM 4214-STORE-ONE-CREDITOR-RTN THRU 4214-EXIT
011800         UNTIL W-SORT-RETURN-AT-EOF.
011900 4212-EXIT.
012000     EXIT.
012100
012200*    Priming RETURN plus every subsequent RETURN against the
012300*    sorted work file - AT END sets the switch 4212 is watching.
012400 4215-RETURN-ONE-CREDITOR-RTN.
012500     RETURN BAL-SORT-FILE
012600         AT END MOVE "Y" TO W-SORT-RETURN-EOF-SW.
012700 4215-EXIT.
012800     EXIT.
012900
013000*    Appends one sorted creditor to W-CREDITOR-TABLE - table
013100*    index order after this loop finishes IS the sorted order,
013200*    since entries are only ever appended as RETURN delivers
013300*    them largest-amount-first.
013400 4214-STORE-ONE-CREDITOR-RTN.
013500     ADD 1 TO W-CREDITOR-COUNT.
013600     SET W-CRED-IDX TO W-CREDITOR-COUNT.
013700     MOVE BAL-SORT-MEMBER-ID TO W-CRED-MEMBER-ID (W-CRED-IDX).
013800     MOVE BAL-SORT-AMOUNT    TO W-CRED-AMOUNT (W-CRED-IDX).
013900     PERFORM 4215-RETURN-ONE-CREDITOR-RTN THRU 4215-EXIT.
014000 4214-EXIT.
014100     EXIT.
014200
014300*----------------------------------------------------------------
014400*    4220 is the debtor side of the same sort.  The magnitude
014500*    view of the balance table (W-BAL-MAGNITUDE-VIEW) supplies an
014600*    unsigned amount so the sort key and the creditor side line
014700*    up the same way - largest owed, largest owing, paired first.
014800*----------------------------------------------------------------
014900 4220-SORT-DEBTORS-RTN.
015000     MOVE ZERO TO W-DEBTOR-COUNT.
015100     SORT BAL-SORT-FILE
015200         ON DESCENDING KEY BAL-SORT-AMOUNT
015300         ON ASCENDING  KEY BAL-SORT-SEQUENCE
015400         INPUT PROCEDURE IS 4221-RELEASE-DEBTORS-RTN
015500         OUTPUT PROCEDURE IS 4222-RETURN-DEBTORS-RTN.
015600 4220-EXIT.
015700     EXIT.
015800
015900*    RELEASEs every balance-table slot to the sort file again -
016000*    this is the debtor-side pass, independent of the creditor
016100*    pass 4211 already ran and drained for the same group.
016200 4221-RELEASE-DEBTORS-RTN.
016300     PERFORM 4223-RELEASE-ONE-DEBTOR-RTN THRU 4223-EXIT
016400         VARYING W-SCAN-BAL-SUB FROM 1 BY 1
016500         UNTIL W-SCAN-BAL-SUB > W-BALANCE-COUNT.
016600 4221-EXIT.
016700     EXIT.
016800
016900*    A slot RELEASEs only when it belongs to this group AND
017000*    carries a negative net amount - owing the group money.
017100*    BAL-SORT-AMOUNT is loaded from the REDEFINES magnitude
017200*    view rather than the signed field, because SORT ON
017300*    DESCENDING against a signed negative amount would put the
017400*    smallest debt first instead of the largest.
017500 4223-RELEASE-ONE-DEBTOR-RTN.
017600     SET W-BAL-IDX TO W-SCAN-BAL-SUB.
017700     SET W-BSV-IDX TO W-SCAN-BAL-SUB.
017800     IF W-BAL-GROUP-ID (W-BAL-IDX) = W-SETTLE-GROUP-ID
017900        AND W-BAL-NET-AMOUNT (W-BAL-IDX) < ZERO
018000        MOVE W-BAL-MEMBER-ID (W-BAL-IDX)        TO BAL-SORT-MEMBER-ID
018100        MOVE W-BAL-MAGNITUDE-VIEW (W-BSV-IDX)   TO BAL-SORT-AMOUNT
018200        MOVE W-SCAN-BAL-SUB                      TO BAL-SORT-SEQUENCE
018300        RELEASE BAL-SORT-RECORD.
018400 4223-EXIT.
018500     EXIT.
018600
018700*    Output side of the debtor SORT - same shape as 4212, just
018800*    draining into W-DEBTOR-TABLE instead of W-CREDITOR-TABLE.
018900 4222-RETURN-DEBTORS-RTN.
019000     MOVE "N" TO W-SORT-RETURN-EOF-SW.
019100     PERFORM 4225-RETURN-ONE-DEBTOR-RTN THRU 4225-EXIT.
019200     PERFORM 4224-STORE-ONE-DEBTOR-RTN THRU 4224-EXIT
019300         UNTIL W-SORT-RETURN-AT-EOF.
019400 4222-EXIT.
019500     EXIT.
019600
019700*    Priming RETURN plus every subsequent RETURN for the debtor
019800*    sort pass.
019900 4225-RETURN-ONE-DEBTOR-RTN.
020000     RETURN BAL-SORT-FILE
020100         AT END MOVE "Y" TO W-SORT-RETURN-EOF-SW.
020200 4225-EXIT.
020300     EXIT.
020400
020500*    Appends one sorted debtor to W-DEBTOR-TABLE, largest debt
020600*    first, the same way 4214 builds the creditor side.
020700 4224-STORE-ONE-DEBTOR-RTN.
020800     ADD 1 TO W-DEBTOR-COUNT.
020900     SET W-DEBT-IDX TO W-DEBTOR-COUNT.
021000     MOVE BAL-SORT-MEMBER-ID TO W-DEBT-MEMBER-ID (W-DEBT-IDX).
021100     MOVE BAL-SORT-AMOUNT    TO W-DEBT-AMOUNT (W-DEBT-IDX).
021200     PERFORM 4225-RETURN-ONE-DEBTOR-RTN THRU 4225-EXIT.
021300 4224-EXIT.
021400     EXIT.
021500
021600*----------------------------------------------------------------
021700*    4500 is the greedy pairing itself - largest creditor against
021800*    largest debtor, every time, until one list or the other runs
021900*    out.  Whichever side nets to zero first moves on to its next
022000*    entry; a transfer that empties both moves both pointers.
022100*    This is the minimum-transfer-count algorithm the spec calls
022200*    for - it is not the only way to settle a set of balances
022300*    that net to zero, but it is the fewest transfers that will
022400*    do it, which is the whole point of running this step at all
022500*    instead of just listing every member's raw balance.
022600*----------------------------------------------------------------
022700 4500-PAIR-DEBTORS-CREDITORS-RTN.
022800     MOVE 1 TO W-SETTLE-DEBTOR-SUB.
022900     MOVE 1 TO W-SETTLE-CREDITOR-SUB.
023000     PERFORM 4510-EMIT-ONE-TRANSFER-RTN THRU 4510-EXIT
023100         UNTIL W-SETTLE-DEBTOR-SUB > W-DEBTOR-COUNT
023200            OR W-SETTLE-CREDITOR-SUB > W-CREDITOR-COUNT.
023300 4500-EXIT.
023400     EXIT.
023500
023600*----------------------------------------------------------------
023700*    4510-EMIT-ONE-TRANSFER-RTN - one pairing, one SETTLEMENT
023800*    record.  The transfer amount is whichever of the current
023900*    debtor's remaining debt or the current creditor's remaining
024000*    credit is smaller, so the smaller side always nets to zero
024100*    on this pass and advances to the next entry; the larger
024200*    side keeps its remainder and is paired again next pass.
024300*    Because every group's creditor total and debtor total are
024400*    guaranteed equal (every expense and transfer posts equal
024500*    and opposite amounts), the two lists always run out on the
024600*    same pass - neither PERFORM UNTIL test is ever left true
024700*    on only one side once the loop actually stops.
024800*----------------------------------------------------------------
024900 4510-EMIT-ONE-TRANSFER-RTN.
025000     SET W-DEBT-IDX TO W-SETTLE-DEBTOR-SUB.
025100     SET W-CRED-IDX TO W-SETTLE-CREDITOR-SUB.
025200     IF W-DEBT-AMOUNT (W-DEBT-IDX) < W-CRED-AMOUNT (W-CRED-IDX)
025300        MOVE W-DEBT-AMOUNT (W-DEBT-IDX) TO W-SETTLE-TRANSFER-AMOUNT
025400     ELSE
025500        MOVE W-CRED-AMOUNT (W-CRED-IDX) TO W-SETTLE-TRANSFER-AMOUNT.
025600     SUBTRACT W-SETTLE-TRANSFER-AMOUNT FROM W-DEBT-AMOUNT (W-DEBT-IDX).
025700     SUBTRACT W-SETTLE-TRANSFER-AMOUNT FROM W-CRED-AMOUNT (W-CRED-IDX).
025800     MOVE SPACES TO SETTLEMENT-RECORD.
025900     MOVE W-SETTLE-GROUP-ID              TO SETTLEMENT-GROUP-ID.
026000     MOVE W-DEBT-MEMBER-ID (W-DEBT-IDX)  TO SETTLEMENT-FROM-MEMBER-ID.
026100     MOVE W-CRED-MEMBER-ID (W-CRED-IDX)  TO SETTLEMENT-TO-MEMBER-ID.
026200     MOVE W-SETTLE-TRANSFER-AMOUNT       TO SETTLEMENT-AMOUNT.
026300     WRITE SETTLEMENT-RECORD.
026400     PERFORM 5200-PRINT-TRANSFER-DETAIL-RTN THRU 5200-EXIT.
026500     ADD 1 TO W-PLANNED-TRANSFERS-CT.
026600     ADD 1 TO W-GROUP-XFER-COUNT.
026700     ADD W-SETTLE-TRANSFER-AMOUNT TO W-GROUP-XFER-TOTAL.
026800     ADD W-SETTLE-TRANSFER-AMOUNT TO W-GRAND-TOTAL-AMOUNT.
026900*    Advance whichever side (or both) just emptied out to zero -
027000*    a side that still has a remainder stays put and is paired
027100*    again against the other list's next entry on the next pass.
027200     IF W-DEBT-AMOUNT (W-DEBT-IDX) = ZERO
027300        ADD 1 TO W-SETTLE-DEBTOR-SUB.
027400     IF W-CRED-AMOUNT (W-CRED-IDX) = ZERO
027500        ADD 1 TO W-SETTLE-CREDITOR-SUB.
027600 4510-EXIT.
027700     EXIT.
