000100*PLEXPPST.CBL
000200*----------------------------------------------------------------
000300*    Edits and posts EXPENSE-FILE.  A record that fails any of
000400*    the four checks is written to REJECT-FILE with the reason
000500*    for the first check it failed and never touches the balance
000600*    table; a record that passes all four is split across the
000700*    payer's credit and each participant's debit.
000800*
000900*    Paragraph numbering follows the 2NNN block reserved for
001000*    expense processing in the run book:
001100*       2000/2100/2200       driver, read, dispatch
001200*       2210/2220/2230/2231/2240  the four validation checks
001300*       2500/2510             posting - credit payer, debit splits
001400*       2900                   reject-file writer
001500*----------------------------------------------------------------
001600*----------------------------------------------------------------
001700*    2000-PROCESS-EXPENSES-RTN is the entry point called out of
001800*    EXPNSETL.CBL once the membership register is loaded.  Plain
001900*    read-process-read loop - EXPENSE-FILE carries no sort key
002000*    of its own, expenses post in the order they were keyed.
002100*----------------------------------------------------------------
002200 2000-PROCESS-EXPENSES-RTN.
002300     OPEN INPUT EXPENSE-FILE.
002400     PERFORM 2100-READ-EXPENSE-RTN THRU 2100-EXIT.
002500     PERFORM 2200-HANDLE-EXPENSE-RTN THRU 2200-EXIT
002600         UNTIL W-EXPENSE-FILE-AT-EOF.
002700     CLOSE EXPENSE-FILE.
002800 2000-EXIT.
002900     EXIT.
003000
003100*    Priming read and every subsequent read - AT END sets the
003200*    switch 2000's PERFORM UNTIL watches.
003300 2100-READ-EXPENSE-RTN.
003400     READ EXPENSE-FILE
003500         AT END MOVE "Y" TO W-EXPENSE-FILE-EOF-SW.
003600 2100-EXIT.
003700     EXIT.
003800
003900*----------------------------------------------------------------
004000*    2200-HANDLE-EXPENSE-RTN - one expense in, one of two paths
004100*    out, same shape as 3200 on the transfer side.  A blank
004200*    W-EXPENSE-REJECT-REASON after validation means the record
004300*    is clean and gets posted; anything else means 2210's
004400*    cascade stamped a reason and the record goes to REJECT-FILE
004500*    untouched instead.  Counts accepted/rejected as it goes.
004600*----------------------------------------------------------------
004700 2200-HANDLE-EXPENSE-RTN.
004800     MOVE SPACES TO W-EXPENSE-REJECT-REASON.
004900     PERFORM 2210-VALIDATE-EXPENSE-RTN THRU 2210-EXIT.
005000     IF W-EXPENSE-REJECT-REASON = SPACES
005100        PERFORM 2500-POST-EXPENSE-RTN THRU 2500-EXIT
005200        ADD 1 TO W-EXPENSES-ACCEPTED-CT
005300     ELSE
005400        PERFORM 2900-WRITE-EXPENSE-REJECT-RTN THRU 2900-EXIT
005500        ADD 1 TO W-EXPENSES-REJECTED-CT.
005600     PERFORM 2100-READ-EXPENSE-RTN THRU 2100-EXIT.
005700 2200-EXIT.
005800     EXIT.
005900
006000*----------------------------------------------------------------
006100*    The four edits run in the order laid down in the 1997
006200*    posting-rules memo (see change log) - the first one that
006300*    fails is the reason that goes on the reject line, the rest
006400*    are never even looked at:
006500*       2210  does the group on the expense exist at all
006600*       2220  is the payer a member of that group
006700*       2230/2231  is every split member a member of that group
006800*       2240  do the split amounts add up to the expense total
006900*----------------------------------------------------------------
007000 2210-VALIDATE-EXPENSE-RTN.
007100     MOVE EXPENSE-GROUP-ID TO W-LOOKUP-GROUP-ID.
007200     PERFORM 1200-GROUP-EXISTS-RTN THRU 1200-EXIT.
007300     IF NOT W-GROUP-WAS-FOUND
007400        MOVE "GROUP DOES NOT EXIST" TO W-EXPENSE-REJECT-REASON
007500     ELSE
007600        PERFORM 2220-CHECK-PAYER-RTN THRU 2220-EXIT.
007700 2210-EXIT.
007800     EXIT.
007900
008000*    The payer named on the expense has to belong to the group
008100*    the expense was keyed against, or there is no one to
008200*    credit the total amount to.
008300 2220-CHECK-PAYER-RTN.
008400     MOVE EXPENSE-GROUP-ID TO W-LOOKUP-GROUP-ID.
008500     MOVE EXPENSE-PAYER-ID TO W-LOOKUP-MEMBER-ID.
008600     PERFORM 1300-MEMBER-IN-GROUP-RTN THRU 1300-EXIT.
008700     IF NOT W-MEMBER-WAS-FOUND
008800        MOVE "PAYER NOT IN GROUP" TO W-EXPENSE-REJECT-REASON
008900     ELSE
009000        PERFORM 2230-CHECK-SPLITS-RTN THRU 2230-EXIT.
009100 2220-EXIT.
009200     EXIT.
009300
009400*----------------------------------------------------------------
009500*    2230-CHECK-SPLITS-RTN walks every split line on the expense
009600*    through 2231, accumulating the split amounts into
009700*    W-EXPENSE-SHARE-TOTAL as it goes.  The VARYING loop also
009800*    stops early the moment any one split member fails the
009900*    in-group check, the same short-circuit the rest of this
010000*    cascade uses, so a bad split member is reported once and
010100*    the running total is never trusted past that point.
010200*----------------------------------------------------------------
010300 2230-CHECK-SPLITS-RTN.
010400     MOVE ZERO TO W-EXPENSE-SHARE-TOTAL.
010500     PERFORM 2231-CHECK-ONE-SPLIT-RTN THRU 2231-EXIT
010600         VARYING W-EXPENSE-SPLIT-SUB FROM 1 BY 1
010700         UNTIL W-EXPENSE-SPLIT-SUB > EXPENSE-SPLIT-COUNT
010800            OR W-EXPENSE-REJECT-REASON NOT = SPACES.
010900     IF W-EXPENSE-REJECT-REASON = SPACES
011000        PERFORM 2240-CHECK-TOTAL-RTN THRU 2240-EXIT.
011100 2230-EXIT.
011200     EXIT.
011300
011400*    One split line - the member named on it has to belong to
011500*    the expense's group, same membership check as the payer
011600*    got above.  Only adds to the running share total when the
011700*    member check passes, so a rejected split never pollutes
011800*    the total 2240 is about to compare against the expense.
011900 2231-CHECK-ONE-SPLIT-RTN.
012000     MOVE EXPENSE-GROUP-ID TO W-LOOKUP-GROUP-ID.
012100     MOVE EXPENSE-SPLIT-MEMBER-ID (W-EXPENSE-SPLIT-SUB)
012200         TO W-LOOKUP-MEMBER-ID.
012300     PERFORM 1300-MEMBER-IN-GROUP-RTN THRU 1300-EXIT.
012400     IF NOT W-MEMBER-WAS-FOUND
012500        MOVE "SPLIT MEMBER NOT IN GROUP" TO W-EXPENSE-REJECT-REASON
012600     ELSE
012700        ADD EXPENSE-SPLIT-AMOUNT (W-EXPENSE-SPLIT-SUB)
012800            TO W-EXPENSE-SHARE-TOTAL.
012900 2231-EXIT.
013000     EXIT.
013100
013200*    Last of the four checks - the split amounts have to add up
013300*    exactly to EXPENSE-TOTAL-AMOUNT, to the penny, or the
013400*    expense is rejected rather than posted with a mismatched
013500*    total that would leave the group's balances out of line.
013600 2240-CHECK-TOTAL-RTN.
013700     IF W-EXPENSE-SHARE-TOTAL NOT = EXPENSE-TOTAL-AMOUNT
013800        MOVE "SPLITS DO NOT EQUAL TOTAL" TO W-EXPENSE-REJECT-REASON.
013900 2240-EXIT.
014000     EXIT.
014100
014200*----------------------------------------------------------------
014300*    2500 posts a clean expense - the payer is credited the full
014400*    total, then every participant named on the split is debited
014500*    their own share.  8100 (COPYd in from PLBALLKP.CBL) opens a
014600*    zero balance the first time either side of a post is seen.
014700*    Crediting the payer and debiting the splits (which, by the
014800*    2240 check just passed, sum back to the same total) is what
014900*    keeps every group's balance table summing to zero across
015000*    all its members - the invariant PLSETTLE.CBL depends on
015100*    when it pairs debtors against creditors later in the run.
015200*----------------------------------------------------------------
015300 2500-POST-EXPENSE-RTN.
015400     MOVE EXPENSE-GROUP-ID TO W-LOOKUP-BAL-GROUP-ID.
015500     MOVE EXPENSE-PAYER-ID TO W-LOOKUP-BAL-MEMBER-ID.
015600     PERFORM 8100-FIND-OR-ADD-BALANCE-RTN THRU 8100-EXIT.
015700     ADD EXPENSE-TOTAL-AMOUNT TO W-BAL-NET-AMOUNT (W-FOUND-BAL-SLOT).
015800     PERFORM 2510-POST-ONE-SPLIT-RTN THRU 2510-EXIT
015900         VARYING W-EXPENSE-SPLIT-SUB FROM 1 BY 1
016000         UNTIL W-EXPENSE-SPLIT-SUB > EXPENSE-SPLIT-COUNT.
016100 2500-EXIT.
016200     EXIT.
016300
016400*    One split line posted - debits the named member's balance
016500*    slot by their own share of the expense total.
016600 2510-POST-ONE-SPLIT-RTN.
016700     MOVE EXPENSE-GROUP-ID TO W-LOOKUP-BAL-GROUP-ID.
016800     MOVE EXPENSE-SPLIT-MEMBER-ID (W-EXPENSE-SPLIT-SUB)
016900         TO W-LOOKUP-BAL-MEMBER-ID.
017000     PERFORM 8100-FIND-OR-ADD-BALANCE-RTN THRU 8100-EXIT.
017100     SUBTRACT EXPENSE-SPLIT-AMOUNT (W-EXPENSE-SPLIT-SUB)
017200         FROM W-BAL-NET-AMOUNT (W-FOUND-BAL-SLOT).
017300 2510-EXIT.
017400     EXIT.
017500
017600*    Lays a rejected expense out on REJECT-RECORD - record type
017700*    "E" so a downstream listing of REJECT-FILE can tell an
017800*    expense rejection from a transfer rejection ("T", written
017900*    by 3900 in PLXFRAPL.CBL) without decoding the key layout.
018000 2900-WRITE-EXPENSE-REJECT-RTN.
018100     MOVE SPACES TO REJECT-RECORD.
018200     MOVE "E" TO REJECT-RECORD-TYPE.
018300     MOVE EXPENSE-GROUP-ID TO REJECT-GROUP-ID.
018400     MOVE EXPENSE-ID TO REJECT-RECORD-ID.
018500     MOVE W-EXPENSE-REJECT-REASON TO REJECT-REASON.
018600     WRITE REJECT-RECORD.
018700 2900-EXIT.
018800     EXIT.
