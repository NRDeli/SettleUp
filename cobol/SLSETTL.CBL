000100*SLSETTL.CBL
000200 SELECT SETTLEMENT-FILE
000300     ASSIGN TO "SETTLFL"
000400     ORGANIZATION IS SEQUENTIAL.
