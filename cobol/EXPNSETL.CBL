000100*================================================================
000200*    EXPNSETL.CBL
000300*
000400*    NIGHTLY SETTLEMENT BATCH FOR THE EXPENSE-SHARING GROUPS.
000500*    LOADS THE MEMBERSHIP REGISTER, EDITS AND POSTS THE DAY'S
000600*    EXPENSE AND TRANSFER ACTIVITY AGAINST AN IN-STORAGE BALANCE
000700*    TABLE, THEN WORKS OUT THE FEWEST TRANSFERS NEEDED TO BRING
000800*    EVERY MEMBER OF EVERY GROUP BACK TO A ZERO BALANCE AND
000900*    PRINTS THE PLAN ON THE SETTLEMENT REPORT.
001000*================================================================
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    EXPENSE-SETTLEMENT-BATCH.
001300 AUTHOR.        R. HASKINS.
001400 INSTALLATION.  MIDLAND DATA SERVICES.
001500 DATE-WRITTEN.  03/14/1989.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800
001900*----------------------------------------------------------------
002000*    CHANGE LOG
002100*----------------------------------------------------------------
002200*    03/14/89  R.H.   ORIGINAL PROGRAM - NIGHTLY SETTLEMENT BATCH
002300*                      FOR THE EXPENSE-SHARING GROUPS ON THE NEW
002400*                      CLUB-05 LEDGER.  REPLACES THE MANUAL
002500*                      RECONCILIATION SPREADSHEETS THE
002600*                      TREASURERS WERE MAINTAINING BY HAND.
002700*    09/02/89  R.H.   CR-0118 - ADDED THE REJECT FILE.  THE
002800*                      TREASURERS WANTED TO SEE WHY A RECORD
002900*                      DIDN'T POST INSTEAD OF JUST TURNING UP
003000*                      MISSING FROM THE REPORT.
003100*    01/22/90  T.K.   CR-0204 - SPLIT COUNT WAS COMING BACK ZERO
003200*                      ON A HANDFUL OF EXPENSE RECORDS OFF THE
003300*                      NEW CLUB-09 FEED; ADDED THE ZERO-SPLIT,
003400*                      ZERO-TOTAL EXCEPTION TO THE EDIT.
003500*    06/30/91  T.K.   CR-0261 - TRANSFER REVERSAL ACTION CODE
003600*                      ADDED SO A BAD TRANSFER CAN BE BACKED OUT
003700*                      WITHOUT A MANUAL BALANCE ADJUSTMENT.
003800*    11/11/92  M.O.   CR-0340 - GROUP AND MEMBER TABLE SIZES
003900*                      RAISED TO 500 AND 5000 - CLUB-12 OUTGREW
004000*                      THE ORIGINAL LIMITS.
004100*    04/05/94  M.O.   CR-0402 - SETTLEMENT REPORT NOW BREAKS BY
004200*                      GROUP INSTEAD OF ONE FLAT LIST FOR THE
004300*                      WHOLE RUN.
004400*    08/19/95  M.O.   CR-0455 - PAIRING NOW SORTS BOTH LISTS
004500*                      DESCENDING BEFORE MATCHING THEM UP, PER
004600*                      THE TREASURERS' REQUEST FOR FEWER AND
004700*                      LARGER TRANSFERS OUT OF EACH RUN.
004800*    02/27/97  J.P.   CR-0512 - EXPENSE POSTING EDIT ORDER
004900*                      DOCUMENTED AND LOCKED DOWN PER THE
005000*                      POSTING RULES MEMO - GROUP, THEN PAYER,
005100*                      THEN SPLITS, THEN THE TOTAL.
005200*    10/14/98  J.P.   Y2K-004 - WINDOWED THE TWO-DIGIT ACCEPT
005300*                      FROM DATE YEAR ON THE REPORT HEADING
005400*                      (50-99=19XX, 00-49=20XX) AHEAD OF THE
005500*                      CENTURY ROLLOVER.
005600*    03/09/99  J.P.   Y2K-011 - YEAR-END REVIEW FOUND NO OTHER
005700*                      DATE ARITHMETIC IN THIS PROGRAM - CLOSED.
005800*    07/17/01  D.S.   HD-4471 - REJECT-REASON WAS BEING
005900*                      TRUNCATED ON PRINT FOR A FEW TRANSFER
006000*                      REJECTS; WIDENED TO 40 CHARACTERS TO
006100*                      MATCH THE EXPENSE SIDE.
006200*    05/02/03  D.S.   HD-4603 - FINAL TOTALS PAGE ADDED AT
006300*                      OPERATIONS' REQUEST SO THE NIGHT SHIFT
006400*                      CAN CONFIRM THE RUN WITHOUT PAGING BACK
006500*                      THROUGH EVERY GROUP ON THE REPORT.
006550*    09/02/04  K.R.   HD-4742 - SWITCHES AND COUNTER WORK AREAS
006560*                      WITH NO SUBORDINATE 88 RECODED AT LEVEL
006570*                      77 PER SHOP STANDARD; SWITCHES AND PRINT
006580*                      LINES WERE LEFT AT 01 SINCE A 77 MAY NOT
006590*                      CARRY AN 88 OR A SUBORDINATE FIELD.
006600*----------------------------------------------------------------
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     COPY "SLGROUP.CBL".
007600     COPY "SLMEMBR.CBL".
007700     COPY "SLEXPNS.CBL".
007800     COPY "SLXFER.CBL".
007900     COPY "SLSETTL.CBL".
008000     COPY "SLREJCT.CBL".
008100     COPY "SLRPT.CBL".
008200
008300     SELECT BAL-SORT-FILE
008400         ASSIGN TO "BALSRT".
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800     COPY "FDGROUP.CBL".
008900     COPY "FDMEMBR.CBL".
009000     COPY "FDEXPNS.CBL".
009100     COPY "FDXFER.CBL".
009200     COPY "FDSETTL.CBL".
009300     COPY "FDREJCT.CBL".
009400     COPY "FDRPT.CBL".
009500
009600*----------------------------------------------------------------
009700*    Sort work file for the descending creditor/debtor passes in
009800*    PLSETTLE.CBL.  Same SD is SORTed twice per group - once for
009900*    the creditors, once for the debtors - never at the same
010000*    time, so one work record layout covers both.
010100*----------------------------------------------------------------
010200     SD  BAL-SORT-FILE.
010300     01  BAL-SORT-RECORD.
010400         05  BAL-SORT-MEMBER-ID    PIC 9(9).
010500         05  BAL-SORT-AMOUNT       PIC 9(11)V99.
010600         05  BAL-SORT-SEQUENCE     PIC S9(5) COMP.
010700         05  FILLER                PIC X(1).
010800
010900 WORKING-STORAGE SECTION.
011000     COPY "WSMEMTBL.CBL".
011100     COPY "WSBALTBL.CBL".
011200     COPY "WSRUNDTE.CBL".
011300
011400*----------------------------------------------------------------
011500*    End-of-file switches, one per input file.  Kept in the main
011600*    program rather than a copybook - each one belongs to a
011700*    single READ loop and is never shared.
011800*----------------------------------------------------------------
011900 01  W-GROUP-FILE-EOF-SW           PIC X.
012000     88  W-GROUP-FILE-AT-EOF       VALUE "Y".
012100 01  W-MEMBER-FILE-EOF-SW          PIC X.
012200     88  W-MEMBER-FILE-AT-EOF      VALUE "Y".
012300 01  W-EXPENSE-FILE-EOF-SW         PIC X.
012400     88  W-EXPENSE-FILE-AT-EOF     VALUE "Y".
012500 01  W-TRANSFER-FILE-EOF-SW        PIC X.
012600     88  W-TRANSFER-FILE-AT-EOF    VALUE "Y".
012700
012800*----------------------------------------------------------------
012900*    Edit work areas for the two posting steps (PLEXPPST.CBL and
013000*    PLXFRAPL.CBL).  W-EXPENSE-REJECT-REASON / W-TRANSFER-
013100*    REJECT-REASON are cleared to SPACES before each record's
013200*    edit - SPACES still showing once the edit is done means the
013300*    record passed every check.
013400*----------------------------------------------------------------
013500 77  W-EXPENSE-REJECT-REASON       PIC X(40).
013600 77  W-TRANSFER-REJECT-REASON      PIC X(40).
013700 77  W-EXPENSE-SPLIT-SUB           PIC S9(3) COMP.
013800 77  W-EXPENSE-SHARE-TOTAL         PIC S9(11)V99.
013900
014000*----------------------------------------------------------------
014100*    Run counters for the final totals page (added HD-4603).
014200*    Every field here not money is COMP; the grand total stays
014300*    zoned DISPLAY the same as every other money field.
014400*----------------------------------------------------------------
014500 77  W-GROUPS-PROCESSED-CT         PIC S9(5) COMP.
014600 77  W-EXPENSES-ACCEPTED-CT        PIC S9(7) COMP.
014700 77  W-EXPENSES-REJECTED-CT        PIC S9(7) COMP.
014800 77  W-TRANSFERS-APPLIED-CT        PIC S9(7) COMP.
014900 77  W-TRANSFERS-REJECTED-CT       PIC S9(7) COMP.
015000 77  W-PLANNED-TRANSFERS-CT        PIC S9(7) COMP.
015100 77  W-GRAND-TOTAL-AMOUNT          PIC S9(11)V99.
015200
015300*----------------------------------------------------------------
015400*    Settlement report print lines.  Laid out and moved to
015500*    REPORT-LINE the same way this shop has always built a
015600*    printer line - fixed FILLER-padded groups, never a STRING.
015700*----------------------------------------------------------------
015800 01  W-TITLE-LINE.
015900     05  FILLER                    PIC X(35) VALUE SPACES.
016000     05  FILLER                    PIC X(23)
016100                                    VALUE "GROUP SETTLEMENT REPORT".
016200     05  FILLER                    PIC X(10) VALUE SPACES.
016300     05  FILLER                    PIC X(10) VALUE "RUN DATE: ".
016400     05  WT-RUN-DATE               PIC 99/99/9999.
016500     05  FILLER                    PIC X(10) VALUE SPACES.
016600     05  FILLER                    PIC X(06) VALUE "PAGE: ".
016700     05  WT-PAGE-NUMBER            PIC ZZZ9.
016800     05  FILLER                    PIC X(23) VALUE SPACES.
016900
017000 01  W-GROUP-HEADER-LINE.
017100     05  FILLER                    PIC X(01) VALUE SPACES.
017200     05  FILLER                    PIC X(07) VALUE "GROUP: ".
017300     05  WGH-GROUP-ID              PIC 9(9).
017400     05  FILLER                    PIC X(02) VALUE SPACES.
017500     05  WGH-GROUP-NAME            PIC X(30).
017600     05  FILLER                    PIC X(02) VALUE SPACES.
017700     05  FILLER                    PIC X(10) VALUE "CURRENCY: ".
017800     05  WGH-BASE-CURRENCY         PIC X(3).
017900     05  FILLER                    PIC X(67) VALUE SPACES.
018000
018100 01  W-DETAIL-LINE.
018200     05  FILLER                    PIC X(05) VALUE "FROM ".
018300     05  WD-FROM-ID                PIC 9(9).
018400     05  FILLER                    PIC X(02) VALUE SPACES.
018500     05  FILLER                    PIC X(03) VALUE "TO ".
018600     05  WD-TO-ID                  PIC 9(9).
018700     05  FILLER                    PIC X(02) VALUE SPACES.
018800     05  FILLER                    PIC X(07) VALUE "AMOUNT ".
018900     05  WD-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.
019000     05  FILLER                    PIC X(80) VALUE SPACES.
019100
019200 01  W-GROUP-FOOTER-LINE.
019300     05  FILLER                    PIC X(01) VALUE SPACES.
019400     05  FILLER                    PIC X(21)
019500                                    VALUE "TRANSFERS FOR GROUP: ".
019600     05  WF-COUNT                  PIC ZZZ9.
019700     05  FILLER                    PIC X(03) VALUE SPACES.
019800     05  FILLER                    PIC X(07) VALUE "TOTAL: ".
019900     05  WF-TOTAL                  PIC ZZZ,ZZZ,ZZ9.99.
020000     05  FILLER                    PIC X(81) VALUE SPACES.
020100
020200 01  W-FINAL-TOTALS-LINE.
020300     05  FILLER                    PIC X(01) VALUE SPACES.
020400     05  WX-LABEL                  PIC X(35).
020500     05  WX-COUNT                  PIC ZZZ,ZZ9.
020600     05  FILLER                    PIC X(03) VALUE SPACES.
020700     05  WX-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.
020800     05  FILLER                    PIC X(71) VALUE SPACES.
020900
021000*================================================================
021100*    PROCEDURE DIVISION
021200*
021300*    0000-MAIN-RTN is the whole run, top to bottom, in the one
021400*    order the batch has always executed it: open files and
021500*    clear the counters, load the membership register, post the
021600*    day's expenses, post the day's transfers, settle every
021700*    group, close files, STOP RUN.  Nothing downstream of a step
021800*    in this list is allowed to run ahead of it - the settlement
021900*    pairing in particular depends on every expense AND every
022000*    transfer having already posted to the balance table, or
022100*    the plan it writes will not bring every member to zero.
022200*================================================================
022300 PROCEDURE DIVISION.
022400
022500 0000-MAIN-RTN.
022600     PERFORM 0100-OPEN-FILES-RTN THRU 0100-EXIT.
022700     PERFORM 1000-LOAD-MEMBERSHIP-RTN THRU 1000-EXIT.
022800     PERFORM 2000-PROCESS-EXPENSES-RTN THRU 2000-EXIT.
022900     PERFORM 3000-PROCESS-TRANSFERS-RTN THRU 3000-EXIT.
023000     PERFORM 4000-SETTLE-ALL-GROUPS-RTN THRU 4000-EXIT.
023100     PERFORM 0200-CLOSE-FILES-RTN THRU 0200-EXIT.
023200     STOP RUN.
023300
023400*    Opens the three output files this run produces and zeroes
023500*    every counter and switch the 1NNN-4NNN steps below rely on
023600*    starting clean.  GROUP-FILE, MEMBER-FILE, EXPENSE-FILE and
023700*    TRANSFER-FILE are each OPENed later, by the step that
023800*    actually reads them, rather than all up front here - each
023900*    one is only open for as long as its own phase is running.
024000 0100-OPEN-FILES-RTN.
024100     OPEN OUTPUT SETTLEMENT-FILE.
024200     OPEN OUTPUT REJECT-FILE.
024300     OPEN OUTPUT REPORT-FILE.
024400     MOVE ZERO TO W-PAGE-NUMBER.
024500     MOVE ZERO TO W-GROUPS-PROCESSED-CT.
024600     MOVE ZERO TO W-EXPENSES-ACCEPTED-CT.
024700     MOVE ZERO TO W-EXPENSES-REJECTED-CT.
024800     MOVE ZERO TO W-TRANSFERS-APPLIED-CT.
024900     MOVE ZERO TO W-TRANSFERS-REJECTED-CT.
025000     MOVE ZERO TO W-PLANNED-TRANSFERS-CT.
025100     MOVE ZERO TO W-GRAND-TOTAL-AMOUNT.
025200     MOVE ZERO TO W-BALANCE-COUNT.
025300     MOVE "N" TO W-GROUP-FILE-EOF-SW.
025400     MOVE "N" TO W-MEMBER-FILE-EOF-SW.
025500     MOVE "N" TO W-EXPENSE-FILE-EOF-SW.
025600     MOVE "N" TO W-TRANSFER-FILE-EOF-SW.
025700 0100-EXIT.
025800     EXIT.
025900
026000*    Closes the three output files opened above - REPORT-FILE
026100*    last, after 4000 has had a chance to write the final
026200*    totals page to it, so nothing is left unflushed on exit.
026300 0200-CLOSE-FILES-RTN.
026400     CLOSE SETTLEMENT-FILE.
026500     CLOSE REJECT-FILE.
026600     CLOSE REPORT-FILE.
026700 0200-EXIT.
026800     EXIT.
026900
027000*----------------------------------------------------------------
027100*    Everything from here down is COPYd procedure text, not
027200*    written inline - the shop's long-standing practice for a
027300*    batch program of any size, so each phase's paragraphs can
027400*    be edited, reviewed and change-logged in its own member
027500*    without touching this driver.  PLBALLKP.CBL is COPYd once,
027600*    ahead of PLSETTLE.CBL, because both PLEXPPST.CBL and
027700*    PLXFRAPL.CBL above it call into 8100-FIND-OR-ADD-BALANCE-
027800*    RTN - COBOL does not care where a COPY member lands in the
027900*    PROCEDURE DIVISION as long as it lands before any PERFORM
028000*    THRU that spans into a later COPY needs it resolved.
028100*----------------------------------------------------------------
028200     COPY "PLMEMLD.CBL".
028300     COPY "PLEXPPST.CBL".
028400     COPY "PLXFRAPL.CBL".
028500     COPY "PLBALLKP.CBL".
028600     COPY "PLSETTLE.CBL".
028700     COPY "PLRPT.CBL".
