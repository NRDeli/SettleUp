000100*SLRPT.CBL
000200 SELECT REPORT-FILE
000300     ASSIGN TO "RPTFILE"
000400     ORGANIZATION IS LINE SEQUENTIAL.
