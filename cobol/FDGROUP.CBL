000100*FDGROUP.CBL
000200*----------------------------------------------------------------
000300*    GROUP-RECORD  --  membership register, one row per group.
000400*    Loaded whole into the W-GROUP-TABLE at the start of the
000500*    run (see PLMEMLD.CBL) - the file itself is never re-read.
000600*----------------------------------------------------------------
000700*    09/02/04  K.R.  HD-4741 - NO TRAILING FILLER ON THIS
000800*              RECORD.  GROUPS IS A FIXED-LENGTH SEQUENTIAL
000900*              FILE AND ITS RECORD WIDTH HAS TO EQUAL GROUP-ID
001000*              + GROUP-NAME + GROUP-BASE-CURRENCY EXACTLY
001100*              (9+30+3=42 BYTES PER THE FILE SPEC) OR EVERY
001200*              FIELD AFTER THE FIRST SHIFTS BY A BYTE ON READ.
001300*              A STRAY PAD BYTE HAD CREPT IN HERE AND WAS
001400*              DESYNCING THE NIGHTLY FEED; TAKEN BACK OUT.
001500*----------------------------------------------------------------
001600 01  GROUP-RECORD.
001700     05  GROUP-ID                  PIC 9(9).
001800     05  GROUP-NAME                PIC X(30).
001900     05  GROUP-BASE-CURRENCY       PIC X(3).
