000100*SLREJCT.CBL
000200 SELECT REJECT-FILE
000300     ASSIGN TO "REJCTFL"
000400     ORGANIZATION IS SEQUENTIAL.
