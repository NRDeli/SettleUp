000100*WSMEMTBL.CBL
000200*----------------------------------------------------------------
000300*    Membership register, held in storage for the life of the
000400*    run.  Built once by PLMEMLD.CBL from GROUP-FILE/MEMBER-FILE;
000500*    every later step looks a group or a member up here instead
000600*    of re-reading the files.
000700*----------------------------------------------------------------
000720*    09/02/04  K.R.  HD-4742 - W-GROUP-COUNT AND THE OTHER
000740*              SCALAR COUNTERS/LOOKUP FIELDS BELOW THAT CARRY NO
000760*              88-LEVEL CONDITION ARE 77-LEVEL ITEMS, SHOP
000780*              STANDARD FOR A PLAIN WORKING-STORAGE SCALAR.  THE
000790*              TABLES AND THEIR REDEFINES STAY AT 01 SINCE A 77
000795*              CANNOT CARRY A SUBORDINATE FIELD OR AN OCCURS.
000800 01  W-GROUP-TABLE.
000900     05  W-GROUP-ENTRY             OCCURS 500 TIMES
001000                                    INDEXED BY W-GROUP-IDX.
001100         10  W-GROUP-ID            PIC 9(9).
001200         10  W-GROUP-NAME          PIC X(30).
001300         10  W-GROUP-BASE-CURRENCY PIC X(3).
001400     05  FILLER                    PIC X(1).
001500
001600*----------------------------------------------------------------
001700*    Alternate view of one group-table entry used by the
001800*    greedy-pairing step (PLSETTLE.CBL) to report the group's
001900*    name/currency on the control-break header without a second
002000*    lookup table.
002100*----------------------------------------------------------------
002200 01  W-GROUP-HEADER-VIEW REDEFINES W-GROUP-TABLE.
002300     05  W-GROUP-HEADER-ENTRY      OCCURS 500 TIMES
002400                                    INDEXED BY W-GHV-IDX.
002500         10  W-GHV-GROUP-ID        PIC 9(9).
002600         10  W-GHV-GROUP-NAME      PIC X(30).
002700         10  W-GHV-BASE-CURRENCY   PIC X(3).
002800     05  FILLER                    PIC X(1).
002900
003000 77  W-GROUP-COUNT                PIC S9(5) COMP.
003100
003200 01  W-MEMBER-TABLE.
003300     05  W-MEMBER-ENTRY            OCCURS 5000 TIMES
003400                                    INDEXED BY W-MEMBER-IDX.
003500         10  W-MEMBER-GROUP-ID     PIC 9(9).
003600         10  W-MEMBER-ID           PIC 9(9).
003700     05  FILLER                    PIC X(1).
003800
003900*----------------------------------------------------------------
004000*    Combined-key view of one member-table entry.  "Group exists"
004100*    and "member belongs to group" are both answered by a serial
004200*    scan of this table comparing a single packed key rather than
004300*    two separate PIC 9(9) compares.
004400*----------------------------------------------------------------
004500 01  W-MEMBER-KEY-VIEW REDEFINES W-MEMBER-TABLE.
004600     05  W-MEMBER-KEY-ENTRY        OCCURS 5000 TIMES
004700                                    INDEXED BY W-MKV-IDX.
004800         10  W-MKV-COMBINED-KEY    PIC 9(18).
004900     05  FILLER                    PIC X(1).
005000
005100 77  W-MEMBER-COUNT                PIC S9(5) COMP.
005200
005300*----------------------------------------------------------------
005400*    Calling convention for 1200-GROUP-EXISTS-RTN and 1300-
005500*    MEMBER-IN-GROUP-RTN (PLMEMLD.CBL) - load the lookup field
005600*    or fields, PERFORM, test the matching 88-level switch.
005700*    W-LOOKUP-COMBINED-KEY is built by 1300 itself from the two
005800*    id fields below it; callers never load it directly.
005900*----------------------------------------------------------------
006000 77  W-LOOKUP-GROUP-ID             PIC 9(9).
006100 77  W-LOOKUP-MEMBER-ID            PIC 9(9).
006200 77  W-LOOKUP-COMBINED-KEY         PIC 9(18).
006300
006400 01  W-GROUP-FOUND-SW              PIC X.
006500     88  W-GROUP-WAS-FOUND         VALUE "Y".
006600 01  W-MEMBER-FOUND-SW             PIC X.
006700     88  W-MEMBER-WAS-FOUND        VALUE "Y".
006800
006900*    Table slot of the matching entry, set only when the found
007000*    switch above is "Y" - useful to a caller (PLSETTLE.CBL)
007100*    that needs the group's name or currency, not just the
007200*    yes/no answer that PLEXPPST.CBL and PLXFRAPL.CBL test for.
007300 77  W-FOUND-GROUP-SLOT            PIC S9(5) COMP.
