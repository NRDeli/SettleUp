000100*SLXFER.CBL
000200 SELECT TRANSFER-FILE
000300     ASSIGN TO "XFERFL"
000400     ORGANIZATION IS SEQUENTIAL.
