000100*FDEXPNS.CBL
000200*----------------------------------------------------------------
000300*    EXPENSE-RECORD  --  one shared group expense, arrival order.
000400*    EXPENSE-SPLIT-COUNT tells how many of the ten EXPENSE-SPLIT
000500*    entries are populated (1-10); the rest are spaces/zeros.
000600*----------------------------------------------------------------
000700 01  EXPENSE-RECORD.
000800     05  EXPENSE-GROUP-ID          PIC 9(9).
000900     05  EXPENSE-ID                PIC 9(9).
001000     05  EXPENSE-PAYER-ID          PIC 9(9).
001100     05  EXPENSE-CURRENCY          PIC X(3).
001200     05  EXPENSE-TOTAL-AMOUNT      PIC S9(11)V99.
001300     05  EXPENSE-SPLIT-COUNT       PIC 9(2).
001400     05  EXPENSE-SPLIT             OCCURS 10 TIMES.
001500         10  EXPENSE-SPLIT-MEMBER-ID   PIC 9(9).
001600         10  EXPENSE-SPLIT-AMOUNT      PIC S9(11)V99.
001700     05  FILLER                    PIC X(1).
