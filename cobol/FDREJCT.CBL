000100*FDREJCT.CBL
000200*----------------------------------------------------------------
000300*    REJECT-RECORD  --  an expense or transfer that failed
000400*    validation, written by PLEXPPST.CBL / PLXFRAPL.CBL in the
000500*    arrival order of the record that failed.
000600*----------------------------------------------------------------
000700*    09/02/04  K.R.  HD-4741 - NO TRAILING FILLER ON THIS
000800*              RECORD.  REJECT-RECORD-TYPE + -GROUP-ID +
000900*              -RECORD-ID + -REASON SUM TO EXACTLY 59 BYTES PER
001000*              THE FILE SPEC (1+9+9+40) - SAME FIX AS THE OTHER
001100*              THREE FIXED FILES TOUCHED UNDER THIS TICKET.
001200*----------------------------------------------------------------
001300 01  REJECT-RECORD.
001400     05  REJECT-RECORD-TYPE        PIC X(1).
001500         88  REJECT-IS-EXPENSE         VALUE "E".
001600         88  REJECT-IS-TRANSFER        VALUE "T".
001700     05  REJECT-GROUP-ID           PIC 9(9).
001800     05  REJECT-RECORD-ID          PIC 9(9).
001900     05  REJECT-REASON             PIC X(40).
