000100*WSBALTBL.CBL
000200*----------------------------------------------------------------
000300*    One balance entry per (group, member), built up across the
000400*    expense-posting and transfer-application steps and then
000500*    split into creditor/debtor lists for PLSETTLE.CBL.  Never
000600*    written to a file - it lives only for the length of the run.
000700*----------------------------------------------------------------
000720*    09/02/04  K.R.  HD-4742 - COUNTERS, SUBSCRIPTS AND LOOKUP
000740*              FIELDS BELOW THAT CARRY NO 88-LEVEL CONDITION ARE
000760*              77-LEVEL ITEMS, SHOP STANDARD FOR A PLAIN
000780*              WORKING-STORAGE SCALAR.  THE TABLES, THEIR
000790*              REDEFINES AND THE SWITCHES WITH AN 88 STAY AT 01.
000800 01  W-BALANCE-TABLE.
000900     05  W-BALANCE-ENTRY           OCCURS 5000 TIMES
001000                                    INDEXED BY W-BAL-IDX.
001100         10  W-BAL-GROUP-ID        PIC 9(9).
001200         10  W-BAL-MEMBER-ID       PIC 9(9).
001300         10  W-BAL-NET-AMOUNT      PIC S9(11)V99.
001400     05  FILLER                    PIC X(1).
001500
001600*----------------------------------------------------------------
001700*    Sign/magnitude view of one balance entry.  Settlement only
001800*    ever needs the unsigned size of a debt or a credit, so the
001900*    sort-release paragraphs read W-BAL-MAGNITUDE-VIEW instead of
002000*    negating the signed amount by hand every time.
002100*----------------------------------------------------------------
002200 01  W-BALANCE-SIGN-VIEW REDEFINES W-BALANCE-TABLE.
002300     05  W-BAL-SIGN-ENTRY          OCCURS 5000 TIMES
002400                                    INDEXED BY W-BSV-IDX.
002500         10  FILLER                PIC X(18).
002600         10  W-BAL-MAGNITUDE-VIEW  PIC 9(11)V99.
002700     05  FILLER                    PIC X(1).
002800
002900 77  W-BALANCE-COUNT               PIC S9(5) COMP.
003000
003100*    Calling convention for 8100-FIND-OR-ADD-BALANCE-RTN
003200*    (PLBALLKP.CBL) - load the two lookup fields, PERFORM, read
003300*    W-FOUND-BAL-SLOT back.  W-BALANCE-FOUND-SW is only ever
003400*    meaningful to the paragraph itself, not to its callers.
003500 77  W-LOOKUP-BAL-GROUP-ID         PIC 9(9).
003600 77  W-LOOKUP-BAL-MEMBER-ID        PIC 9(9).
003700 01  W-BALANCE-FOUND-SW            PIC X.
003800     88  W-BALANCE-WAS-FOUND       VALUE "Y".
003900 77  W-FOUND-BAL-SLOT              PIC S9(5) COMP.
004000
004100*----------------------------------------------------------------
004200*    Creditor and debtor work lists for one group, rebuilt by
004300*    PLSETTLE.CBL each time a group's settlement plan is
004400*    computed.  Loaded by a SORT INPUT PROCEDURE and returned in
004500*    descending-magnitude order for the pairing routine.
004600*----------------------------------------------------------------
004700 01  W-CREDITOR-TABLE.
004800     05  W-CREDITOR-ENTRY          OCCURS 5000 TIMES
004900                                    INDEXED BY W-CRED-IDX.
005000         10  W-CRED-MEMBER-ID      PIC 9(9).
005100         10  W-CRED-AMOUNT         PIC S9(11)V99.
005200     05  FILLER                    PIC X(1).
005300 77  W-CREDITOR-COUNT              PIC S9(5) COMP.
005400
005500 01  W-DEBTOR-TABLE.
005600     05  W-DEBTOR-ENTRY            OCCURS 5000 TIMES
005700                                    INDEXED BY W-DEBT-IDX.
005800         10  W-DEBT-MEMBER-ID      PIC 9(9).
005900         10  W-DEBT-AMOUNT         PIC S9(11)V99.
006000     05  FILLER                    PIC X(1).
006100 77  W-DEBTOR-COUNT                PIC S9(5) COMP.
006200
006300*    4500/4510's pairing pointers - one subscript per list, each
006400*    advanced only when that list's current entry nets to zero.
006500 77  W-SETTLE-DEBTOR-SUB           PIC S9(5) COMP.
006600 77  W-SETTLE-CREDITOR-SUB         PIC S9(5) COMP.
006700 77  W-SETTLE-TRANSFER-AMOUNT      PIC S9(11)V99.
006800
006900*    W-SCAN-BAL-SUB drives the RELEASE-side loops in 4211/4221;
007000*    W-SORT-RETURN-EOF-SW is the switch their matching RETURN-
007100*    side loops watch.  Shared between the creditor and debtor
007200*    sort passes since the two passes never run concurrently.
007300 77  W-SCAN-BAL-SUB                PIC S9(5) COMP.
007400 77  W-SETTLE-GROUP-ID             PIC 9(9).
007500 01  W-SORT-RETURN-EOF-SW          PIC X.
007600     88  W-SORT-RETURN-AT-EOF      VALUE "Y".
007700
007800*    Outer VARYING subscript for 4000's one-group-at-a-time
007900*    loop, plus the per-group transfer count/total 5300 prints
008000*    in the group footer line and 5900 rolls into the grand
008100*    total once the whole run is done.
008200 77  W-GROUP-SETTLE-SUB            PIC S9(5) COMP.
008300 77  W-GROUP-XFER-COUNT            PIC S9(5) COMP.
008400 77  W-GROUP-XFER-TOTAL            PIC S9(11)V99.
