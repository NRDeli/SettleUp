000100*SLMEMBR.CBL
000200 SELECT MEMBER-FILE
000300     ASSIGN TO "MEMBRFL"
000400     ORGANIZATION IS SEQUENTIAL.
