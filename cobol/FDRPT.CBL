000100*FDRPT.CBL
000200*----------------------------------------------------------------
000300*    REPORT-RECORD  --  132-byte line-sequential print line for
000400*    the settlement report (PLRPT.CBL).
000500*----------------------------------------------------------------
000600 01  REPORT-RECORD.
000700     05  REPORT-LINE               PIC X(131).
000800     05  FILLER                    PIC X(1).
