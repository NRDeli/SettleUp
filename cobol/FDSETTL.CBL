000100*FDSETTL.CBL
000200*----------------------------------------------------------------
000300*    SETTLEMENT-RECORD  --  one planned transfer that zeroes a
000400*    debtor/creditor pair, written by PLSETTLE.CBL in emission
000500*    order, grouped by SETTLEMENT-GROUP-ID.
000600*----------------------------------------------------------------
000700*    09/02/04  K.R.  HD-4741 - NO TRAILING FILLER ON THIS
000800*              RECORD.  SETTLEMENT-GROUP-ID + -FROM-MEMBER-ID +
000900*              -TO-MEMBER-ID + -AMOUNT SUM TO EXACTLY 40 BYTES
001000*              PER THE FILE SPEC (9+9+9+13) - A PAD BYTE HERE
001100*              WOULD THROW OFF WHATEVER READS THIS FILE BACK.
001200*----------------------------------------------------------------
001300 01  SETTLEMENT-RECORD.
001400     05  SETTLEMENT-GROUP-ID       PIC 9(9).
001500     05  SETTLEMENT-FROM-MEMBER-ID PIC 9(9).
001600     05  SETTLEMENT-TO-MEMBER-ID   PIC 9(9).
001700     05  SETTLEMENT-AMOUNT         PIC S9(11)V99.
