000100*SLGROUP.CBL
000200 SELECT GROUP-FILE
000300     ASSIGN TO "GROUPFL"
000400     ORGANIZATION IS SEQUENTIAL.
