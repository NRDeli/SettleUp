000100*PLXFRAPL.CBL
000200*----------------------------------------------------------------
000300*    Edits and applies TRANSFER-FILE against the balance table.
000400*    An APPLY moves the stated amount from FROM-MEMBER-ID to
000500*    TO-MEMBER-ID; a REVERSE undoes a transfer that was keyed in
000600*    wrong by moving the amount back the other way.  A record
000700*    that fails either check goes to REJECT-FILE untouched.
000800*
000900*    Paragraph numbering follows the 3NNN block reserved for
001000*    transfer processing in the run book:
001100*       3000/3100/3200  driver, read, dispatch
001200*       3210/3220/3230  the three validation steps, in order
001300*       3500/3510/3520  apply-or-reverse posting
001400*       3900            reject-file writer
001500*----------------------------------------------------------------
001600*----------------------------------------------------------------
001700*    3000-PROCESS-TRANSFERS-RTN is the entry point called out of
001800*    EXPNSETL.CBL once every group's expenses have posted.  Plain
001900*    read-process-read loop against TRANSFER-FILE - there is no
002000*    sort key on this file because transfers are applied in the
002100*    order they were keyed, not by group or member sequence.
002200*----------------------------------------------------------------
002300*    Transfers run strictly after PLEXPPST.CBL has posted every
002400*    expense for a group, and strictly before PLSETTLE.CBL sorts
002500*    the balance table and pairs debtors with creditors - the
002600*    balance table has to reflect every expense AND every
002700*    transfer before the greedy settlement logic ever looks at
002800*    it, or the settlement amounts it plans will not net to zero.
002900*----------------------------------------------------------------
003000 3000-PROCESS-TRANSFERS-RTN.
003100     OPEN INPUT TRANSFER-FILE.
003200     PERFORM 3100-READ-TRANSFER-RTN THRU 3100-EXIT.
003300     PERFORM 3200-HANDLE-TRANSFER-RTN THRU 3200-EXIT
003400         UNTIL W-TRANSFER-FILE-AT-EOF.
003500     CLOSE TRANSFER-FILE.
003600 3000-EXIT.
003700     EXIT.
003800
003900*    Priming read and every subsequent read both come through
004000*    here - AT END sets the switch 3000's PERFORM UNTIL watches.
004100 3100-READ-TRANSFER-RTN.
004200     READ TRANSFER-FILE
004300         AT END MOVE "Y" TO W-TRANSFER-FILE-EOF-SW.
004400 3100-EXIT.
004500     EXIT.
004600
004700*----------------------------------------------------------------
004800*    3200-HANDLE-TRANSFER-RTN - one transfer in, one of two
004900*    paths out.  W-TRANSFER-REJECT-REASON starts blank for every
005000*    record; if validation leaves it blank the record is clean
005100*    and gets applied, otherwise 3210 will have stamped the
005200*    reason text and the record goes to REJECT-FILE instead.
005300*    Counts applied/rejected transfers as it goes so 5900 on the
005400*    report side has something to print without recounting.
005500*----------------------------------------------------------------
005600 3200-HANDLE-TRANSFER-RTN.
005700     MOVE SPACES TO W-TRANSFER-REJECT-REASON.
005800     PERFORM 3210-VALIDATE-TRANSFER-RTN THRU 3210-EXIT.
005900     IF W-TRANSFER-REJECT-REASON = SPACES
006000        PERFORM 3500-APPLY-OR-REVERSE-RTN THRU 3500-EXIT
006100        ADD 1 TO W-TRANSFERS-APPLIED-CT
006200     ELSE
006300        PERFORM 3900-WRITE-TRANSFER-REJECT-RTN THRU 3900-EXIT
006400        ADD 1 TO W-TRANSFERS-REJECTED-CT.
006500     PERFORM 3100-READ-TRANSFER-RTN THRU 3100-EXIT.
006600 3200-EXIT.
006700     EXIT.
006800
006900*----------------------------------------------------------------
007000*    3210/3220/3230 are a short-circuit cascade, same pattern as
007100*    2210/2220/2230/2240 use on the expense side - the first
007200*    check that fails stamps the reject reason and nothing after
007300*    it runs, so only one reason is ever recorded per record.
007400*       3210  does the group on the transfer exist at all
007500*       3220  is the FROM-MEMBER-ID a member of that group
007600*       3230  is the TO-MEMBER-ID a member of that group
007700*----------------------------------------------------------------
007800 3210-VALIDATE-TRANSFER-RTN.
007900     MOVE TRANSFER-GROUP-ID TO W-LOOKUP-GROUP-ID.
008000     PERFORM 1200-GROUP-EXISTS-RTN THRU 1200-EXIT.
008100     IF NOT W-GROUP-WAS-FOUND
008200        MOVE "GROUP DOES NOT EXIST" TO W-TRANSFER-REJECT-REASON
008300     ELSE
008400        PERFORM 3220-CHECK-FROM-MEMBER-RTN THRU 3220-EXIT.
008500 3210-EXIT.
008600     EXIT.
008700
008800*    FROM-MEMBER-ID has to belong to the group on the transfer
008900*    record or there is no balance slot to take the money from.
009000 3220-CHECK-FROM-MEMBER-RTN.
009100     MOVE TRANSFER-GROUP-ID       TO W-LOOKUP-GROUP-ID.
009200     MOVE TRANSFER-FROM-MEMBER-ID TO W-LOOKUP-MEMBER-ID.
009300     PERFORM 1300-MEMBER-IN-GROUP-RTN THRU 1300-EXIT.
009400     IF NOT W-MEMBER-WAS-FOUND
009500        MOVE "MEMBER NOT IN GROUP" TO W-TRANSFER-REJECT-REASON
009600     ELSE
009700        PERFORM 3230-CHECK-TO-MEMBER-RTN THRU 3230-EXIT.
009800 3220-EXIT.
009900     EXIT.
010000
010100*    Same check, other side of the transfer - TO-MEMBER-ID has
010200*    to be in the group too before any posting is allowed.
010300 3230-CHECK-TO-MEMBER-RTN.
010400     MOVE TRANSFER-GROUP-ID     TO W-LOOKUP-GROUP-ID.
010500     MOVE TRANSFER-TO-MEMBER-ID TO W-LOOKUP-MEMBER-ID.
010600     PERFORM 1300-MEMBER-IN-GROUP-RTN THRU 1300-EXIT.
010700     IF NOT W-MEMBER-WAS-FOUND
010800        MOVE "MEMBER NOT IN GROUP" TO W-TRANSFER-REJECT-REASON.
010900 3230-EXIT.
011000     EXIT.
011100
011200*    TRANSFER-IS-APPLY (the 88-level on TRANSFER-TYPE) decides
011300*    which posting direction runs - anything that is not an
011400*    APPLY is treated as a REVERSE, there being only the two.
011500 3500-APPLY-OR-REVERSE-RTN.
011600     IF TRANSFER-IS-APPLY
011700        PERFORM 3510-APPLY-TRANSFER-RTN THRU 3510-EXIT
011800     ELSE
011900        PERFORM 3520-REVERSE-TRANSFER-RTN THRU 3520-EXIT.
012000 3500-EXIT.
012100     EXIT.
012200
012300*----------------------------------------------------------------
012400*    3510-APPLY-TRANSFER-RTN - TRANSFER-AMOUNT moves from the
012500*    FROM member to the TO member.  ADD on the FROM side because
012600*    reducing what a member is owed (or increasing what they
012700*    owe) reads as a credit to the net-balance accumulator the
012800*    way PLEXPPST.CBL keeps it; SUBTRACT on the TO side is the
012900*    mirror entry.  8100-FIND-OR-ADD-BALANCE-RTN (PLBALLKP.CBL)
013000*    guarantees both members already have a balance slot, even
013100*    if this transfer is the first time either one shows up.
013200*----------------------------------------------------------------
013300 3510-APPLY-TRANSFER-RTN.
013400     MOVE TRANSFER-GROUP-ID       TO W-LOOKUP-BAL-GROUP-ID.
013500     MOVE TRANSFER-FROM-MEMBER-ID TO W-LOOKUP-BAL-MEMBER-ID.
013600     PERFORM 8100-FIND-OR-ADD-BALANCE-RTN THRU 8100-EXIT.
013700     ADD TRANSFER-AMOUNT TO W-BAL-NET-AMOUNT (W-FOUND-BAL-SLOT).
013800     MOVE TRANSFER-GROUP-ID     TO W-LOOKUP-BAL-GROUP-ID.
013900     MOVE TRANSFER-TO-MEMBER-ID TO W-LOOKUP-BAL-MEMBER-ID.
014000     PERFORM 8100-FIND-OR-ADD-BALANCE-RTN THRU 8100-EXIT.
014100     SUBTRACT TRANSFER-AMOUNT FROM W-BAL-NET-AMOUNT (W-FOUND-BAL-SLOT).
014200 3510-EXIT.
014300     EXIT.
014400
014500*    3520-REVERSE-TRANSFER-RTN is 3510 run backwards - the same
014600*    two postings with FROM and TO swapped, so a transfer that
014700*    was keyed the wrong way round nets back out to zero across
014800*    the pair of runs instead of needing a manual balance fix.
014900 3520-REVERSE-TRANSFER-RTN.
015000     MOVE TRANSFER-GROUP-ID     TO W-LOOKUP-BAL-GROUP-ID.
015100     MOVE TRANSFER-TO-MEMBER-ID TO W-LOOKUP-BAL-MEMBER-ID.
015200     PERFORM 8100-FIND-OR-ADD-BALANCE-RTN THRU 8100-EXIT.
015300     ADD TRANSFER-AMOUNT TO W-BAL-NET-AMOUNT (W-FOUND-BAL-SLOT).
015400     MOVE TRANSFER-GROUP-ID       TO W-LOOKUP-BAL-GROUP-ID.
015500     MOVE TRANSFER-FROM-MEMBER-ID TO W-LOOKUP-BAL-MEMBER-ID.
015600     PERFORM 8100-FIND-OR-ADD-BALANCE-RTN THRU 8100-EXIT.
015700     SUBTRACT TRANSFER-AMOUNT FROM W-BAL-NET-AMOUNT (W-FOUND-BAL-SLOT).
015800 3520-EXIT.
015900     EXIT.
016000
016100*    Lays a rejected transfer out on REJECT-RECORD the same way
016200*    2900 does for expenses - record type "T" so a downstream
016300*    listing of REJECT-FILE can tell which edit rejected which
016400*    kind of input without having to look at the key layout.
016500 3900-WRITE-TRANSFER-REJECT-RTN.
016600     MOVE SPACES TO REJECT-RECORD.
016700     MOVE "T" TO REJECT-RECORD-TYPE.
016800     MOVE TRANSFER-GROUP-ID TO REJECT-GROUP-ID.
016900     MOVE TRANSFER-ID TO REJECT-RECORD-ID.
017000     MOVE W-TRANSFER-REJECT-REASON TO REJECT-REASON.
017100     WRITE REJECT-RECORD.
017200 3900-EXIT.
017300     EXIT.
