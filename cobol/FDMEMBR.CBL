000100*FDMEMBR.CBL
000200*----------------------------------------------------------------
000300*    MEMBER-RECORD  --  membership register, one row per member.
000400*    Sorted by MEMBER-GROUP-ID then MEMBER-ID on the input file;
000500*    loaded whole into W-MEMBER-TABLE by PLMEMLD.CBL.
000600*----------------------------------------------------------------
000700*    09/02/04  K.R.  HD-4741 - NO TRAILING FILLER ON THIS
000800*              RECORD, SAME AS GROUP-RECORD.  MEMBER-GROUP-ID
000900*              + MEMBER-ID + MEMBER-EMAIL + MEMBER-ROLE HAVE TO
001000*              SUM TO EXACTLY 68 BYTES PER THE FILE SPEC
001100*              (9+9+40+10) OR THE NIGHTLY FEED DESYNCS.
001200*----------------------------------------------------------------
001300 01  MEMBER-RECORD.
001400     05  MEMBER-GROUP-ID           PIC 9(9).
001500     05  MEMBER-ID                 PIC 9(9).
001600     05  MEMBER-EMAIL              PIC X(40).
001700     05  MEMBER-ROLE               PIC X(10).
