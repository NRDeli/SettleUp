000100*PLMEMLD.CBL
000200*----------------------------------------------------------------
000300*    Loads GROUP-FILE and MEMBER-FILE into the in-storage
000400*    membership register (WSMEMTBL.CBL) and answers the two
000500*    questions every later phase asks of that register - does
000600*    this group exist, and does this member belong to it.
000700*
000800*    Paragraph numbering follows the 1NNN block reserved for
000900*    membership loading in the run book:
001000*       1000/1010/1011/1012  load GROUP-FILE into W-GROUP-TABLE
001100*       1000/1020/1021/1022  load MEMBER-FILE into W-MEMBER-TABLE
001200*       1200/1210           group-exists lookup
001300*       1300/1310           member-in-group lookup
001400*    Both files are expected to fit in working storage for a
001500*    run of this batch's size - neither table is ever spilled
001600*    to a work file, which is why the OCCURS limits in
001700*    WSMEMTBL.CBL matter and why this paragraph does not trap
001800*    a table-full condition the way a VSAM load step would.
001900*----------------------------------------------------------------
002000*    1000-LOAD-MEMBERSHIP-RTN is called once, at the very start
002100*    of the run, before the first expense or transfer is read -
002200*    every validation from here on assumes the register is
002300*    already complete, so groups must load before members and
002400*    both must finish before EXPNSETL.CBL opens EXPENSE-FILE.
002500 1000-LOAD-MEMBERSHIP-RTN.
002600     PERFORM 1010-LOAD-GROUPS-RTN THRU 1010-EXIT.
002700     PERFORM 1020-LOAD-MEMBERS-RTN THRU 1020-EXIT.
002800 1000-EXIT.
002900     EXIT.
003000
003100*----------------------------------------------------------------
003200*    1010-LOAD-GROUPS-RTN - straight sequential read of
003300*    GROUP-FILE into W-GROUP-TABLE.  W-GROUP-COUNT is zeroed
003400*    first in case this run ever gets restarted in the same
003500*    CALL without a fresh working-storage image behind it.
003600*----------------------------------------------------------------
003700 1010-LOAD-GROUPS-RTN.
003800     MOVE ZERO TO W-GROUP-COUNT.
003900     OPEN INPUT GROUP-FILE.
004000     PERFORM 1011-READ-GROUP-RTN THRU 1011-EXIT.
004100     PERFORM 1012-STORE-GROUP-RTN THRU 1012-EXIT
004200         UNTIL W-GROUP-FILE-AT-EOF.
004300     CLOSE GROUP-FILE.
004400 1010-EXIT.
004500     EXIT.
004600
004700*    Priming read plus every subsequent read for GROUP-FILE -
004800*    AT END flips the switch 1010's PERFORM UNTIL is watching.
004900 1011-READ-GROUP-RTN.
005000     READ GROUP-FILE
005100         AT END MOVE "Y" TO W-GROUP-FILE-EOF-SW.
005200 1011-EXIT.
005300     EXIT.
005400
005500*    Appends one GROUP-FILE record to W-GROUP-TABLE and reads
005600*    the next - GROUP-ID, GROUP-NAME and GROUP-BASE-CURRENCY
005700*    are the only three fields later paragraphs ever look at,
005800*    so that is all that gets carried into working storage.
005900 1012-STORE-GROUP-RTN.
006000     ADD 1 TO W-GROUP-COUNT.
006100     SET W-GROUP-IDX TO W-GROUP-COUNT.
006200     MOVE GROUP-ID            TO W-GROUP-ID (W-GROUP-IDX).
006300     MOVE GROUP-NAME          TO W-GROUP-NAME (W-GROUP-IDX).
006400     MOVE GROUP-BASE-CURRENCY TO W-GROUP-BASE-CURRENCY (W-GROUP-IDX).
006500     PERFORM 1011-READ-GROUP-RTN THRU 1011-EXIT.
006600 1012-EXIT.
006700     EXIT.
006800
006900*----------------------------------------------------------------
007000*    1020-LOAD-MEMBERS-RTN mirrors 1010 for MEMBER-FILE.  Groups
007100*    have to be loaded first because a member row only carries
007200*    MEMBER-GROUP-ID and MEMBER-ID - there is nothing here to
007300*    cross-check against W-GROUP-TABLE, so an orphan member (one
007400*    whose group does not exist) loads without complaint and is
007500*    simply never found by 1200-GROUP-EXISTS-RTN downstream.
007600*----------------------------------------------------------------
007700 1020-LOAD-MEMBERS-RTN.
007800     MOVE ZERO TO W-MEMBER-COUNT.
007900     OPEN INPUT MEMBER-FILE.
008000     PERFORM 1021-READ-MEMBER-RTN THRU 1021-EXIT.
008100     PERFORM 1022-STORE-MEMBER-RTN THRU 1022-EXIT
008200         UNTIL W-MEMBER-FILE-AT-EOF.
008300     CLOSE MEMBER-FILE.
008400 1020-EXIT.
008500     EXIT.
008600
008700*    Priming read plus every subsequent read for MEMBER-FILE.
008800 1021-READ-MEMBER-RTN.
008900     READ MEMBER-FILE
009000         AT END MOVE "Y" TO W-MEMBER-FILE-EOF-SW.
009100 1021-EXIT.
009200     EXIT.
009300
009400*    Appends one MEMBER-FILE record to W-MEMBER-TABLE.  The
009500*    REDEFINES W-MEMBER-KEY-VIEW rides along on top of this
009600*    same table so 1310 below can compare a single combined
009700*    key instead of two separate subscripted comparisons.
009800 1022-STORE-MEMBER-RTN.
009900     ADD 1 TO W-MEMBER-COUNT.
010000     SET W-MEMBER-IDX TO W-MEMBER-COUNT.
010100     MOVE MEMBER-GROUP-ID TO W-MEMBER-GROUP-ID (W-MEMBER-IDX).
010200     MOVE MEMBER-ID       TO W-MEMBER-ID (W-MEMBER-IDX).
010300     PERFORM 1021-READ-MEMBER-RTN THRU 1021-EXIT.
010400 1022-EXIT.
010500     EXIT.
010600
010700*----------------------------------------------------------------
010800*    1200/1300 are the two lookups every validation step in
010900*    PLEXPPST.CBL and PLXFRAPL.CBL performs against the register
011000*    built above.  Both are a straight serial scan - the volumes
011100*    this batch was sized for never justified an indexed table.
011200*----------------------------------------------------------------
011300*    1200-GROUP-EXISTS-RTN - answers "does GROUP-ID exist" for
011400*    whatever group id the caller moved into W-LOOKUP-GROUP-ID
011500*    first.  W-GROUP-WAS-FOUND (the 88 on W-GROUP-FOUND-SW) is
011600*    what the caller tests; W-FOUND-GROUP-SLOT is only useful
011700*    to a caller that also needs the group's name or currency.
011800 1200-GROUP-EXISTS-RTN.
011900     MOVE "N" TO W-GROUP-FOUND-SW.
012000     MOVE ZERO TO W-FOUND-GROUP-SLOT.
012100     PERFORM 1210-SCAN-GROUP-RTN THRU 1210-EXIT
012200         VARYING W-GROUP-IDX FROM 1 BY 1
012300         UNTIL W-GROUP-IDX > W-GROUP-COUNT
012400            OR W-GROUP-WAS-FOUND.
012500 1200-EXIT.
012600     EXIT.
012700
012800*    Body of the VARYING loop above - stops as soon as a match
012900*    is set, so the scan never runs past the matching entry.
013000 1210-SCAN-GROUP-RTN.
013100     IF W-GROUP-ID (W-GROUP-IDX) = W-LOOKUP-GROUP-ID
013200        MOVE "Y" TO W-GROUP-FOUND-SW
013300        SET W-FOUND-GROUP-SLOT TO W-GROUP-IDX.
013400 1210-EXIT.
013500     EXIT.
013600
013700*----------------------------------------------------------------
013800*    1300-MEMBER-IN-GROUP-RTN - answers "does MEMBER-ID belong
013900*    to GROUP-ID" for the pair of ids the caller left in
014000*    W-LOOKUP-GROUP-ID and W-LOOKUP-MEMBER-ID.  Folds the pair
014100*    into one combined key (group id in the high-order digits,
014200*    member id in the low-order digits) so the scan paragraph
014300*    only has to test one field per table entry instead of two.
014400*----------------------------------------------------------------
014500 1300-MEMBER-IN-GROUP-RTN.
014600     COMPUTE W-LOOKUP-COMBINED-KEY =
014700         W-LOOKUP-GROUP-ID * 1000000000 + W-LOOKUP-MEMBER-ID.
014800     MOVE "N" TO W-MEMBER-FOUND-SW.
014900     PERFORM 1310-SCAN-MEMBER-RTN THRU 1310-EXIT
015000         VARYING W-MEMBER-IDX FROM 1 BY 1
015100         UNTIL W-MEMBER-IDX > W-MEMBER-COUNT
015200            OR W-MEMBER-WAS-FOUND.
015300 1300-EXIT.
015400     EXIT.
015500
015600*    W-MKV-IDX walks the W-MEMBER-KEY-VIEW REDEFINES in lock
015700*    step with W-MEMBER-IDX so the combined key built above can
015800*    be tested directly against the table without recomputing
015900*    it from the two separate group/member fields every pass.
016000 1310-SCAN-MEMBER-RTN.
016100     SET W-MKV-IDX TO W-MEMBER-IDX.
016200     IF W-MKV-COMBINED-KEY (W-MKV-IDX) = W-LOOKUP-COMBINED-KEY
016300        MOVE "Y" TO W-MEMBER-FOUND-SW.
016400 1310-EXIT.
016500     EXIT.
