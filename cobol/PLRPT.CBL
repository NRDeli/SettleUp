000100*PLRPT.CBL
000200*----------------------------------------------------------------
000300*    All of the print logic for the settlement report lives here
000400*    - heading/page-break control, the per-group header and
000500*    footer lines, one line per planned transfer, and the run
000600*    totals written after the last group.  The run date comes
000700*    from ACCEPT FROM DATE, windowed the same way the rest of the
000800*    suite was patched for the year 2000.
000900*
001000*    Paragraph numbering follows the 5NNN block reserved for the
001100*    report writer in the system run book:
001200*       5000  page heading / page-break control
001300*       5010  two-digit-year windowing for the heading date
001400*       5100  group header line
001500*       5200  transfer detail line
001600*       5300  group footer line
001700*       5900  run totals, once, after the last group
001800*----------------------------------------------------------------
001900*----------------------------------------------------------------
002000*    5000-PRINT-HEADINGS-RTN fires the first time a line is
002100*    wanted and again every time W-LINES-ON-PAGE trips PAGE-FULL.
002200*    It bumps the page number, pulls today's date off the system
002300*    clock, windows the two-digit year into the heading, and
002400*    writes the title line followed by one blank line.  Page one
002500*    skips the form-feed so the first heading does not shove a
002600*    blank page out ahead of it on the printer.
002700*----------------------------------------------------------------
002800 5000-PRINT-HEADINGS-RTN.
002900     ADD 1 TO W-PAGE-NUMBER.
003000     ACCEPT RPT-RUN-DATE-YYMMDD FROM DATE.
003100     PERFORM 5010-WINDOW-CENTURY-RTN THRU 5010-EXIT.
003200     MOVE RPT-RUN-DATE-FORMATTED TO WT-RUN-DATE.
003300     MOVE W-PAGE-NUMBER TO WT-PAGE-NUMBER.
003400     MOVE W-TITLE-LINE TO REPORT-LINE.
003500*    First page rides down with the carriage already at the top
003600*    of the form; every later heading forces a new page first.
003700     IF W-PAGE-NUMBER > 1
003800        WRITE REPORT-RECORD BEFORE ADVANCING TOP-OF-FORM
003900     ELSE
004000        WRITE REPORT-RECORD BEFORE ADVANCING 1 LINE.
004100     MOVE SPACES TO REPORT-LINE.
004200     WRITE REPORT-RECORD.
004300     MOVE 2 TO W-LINES-ON-PAGE.
004400 5000-EXIT.
004500     EXIT.
004600
004700*----------------------------------------------------------------
004800*    5010-WINDOW-CENTURY-RTN - windows the two-digit year ACCEPT
004900*    FROM DATE hands back (the same fix the rest of this suite
005000*    got in 1999) and builds the MM/DD/CCYY heading date.
005100*
005200*    IMPORTANT - this paragraph used to build RPT-RUN-DATE-MDC-MM,
005300*    -DD and -CCYY as sub-fields of a group 01 and MOVE the whole
005400*    group straight to RPT-RUN-DATE-FORMATTED.  That is wrong:
005500*    the COBOL MOVE rules say a MOVE is run as an alphanumeric
005600*    move whenever the SENDING operand is a group item, no matter
005700*    what elementary PICTUREs are nested underneath it - the
005800*    slash-insertion editing on a numeric-edited receiver only
005900*    happens when the move is evaluated as numeric.  A group
006000*    MOVE here would have copied the raw unedited digits (plus
006100*    the filler byte riding along behind them) straight into the
006200*    heading field with no slashes at all.  WSRUNDTE.CBL now
006300*    carries RPT-RUN-DATE-MMDDCCYY-8 as an elementary PIC 9(8)
006400*    item with a REDEFINES laid over it for named access to the
006500*    month/day/century pieces, the same trick the date-routine
006600*    copybook uses for GDTV-DATE-MM-DD-CCYY - so every MOVE below
006700*    either loads one elementary field through the REDEFINES or
006800*    moves the elementary PIC 9(8) item itself, and the final
006900*    MOVE to the edited picture is a genuine numeric MOVE that
007000*    inserts the slashes the way MM/DD/CCYY is supposed to print.
007100*----------------------------------------------------------------
007200 5010-WINDOW-CENTURY-RTN.
007300     IF RPT-RUN-DATE-YY < 50
007400        COMPUTE RPT-RUN-DATE-CCYY = 2000 + RPT-RUN-DATE-YY
007500     ELSE
007600        COMPUTE RPT-RUN-DATE-CCYY = 1900 + RPT-RUN-DATE-YY.
007700*    Load the REDEFINES one elementary field at a time - never
007800*    assign to the group that sits over RPT-RUN-DATE-MMDDCCYY-8.
007900     MOVE RPT-RUN-DATE-MM   TO RPT-RUN-DATE-MDC-MM.
008000     MOVE RPT-RUN-DATE-DD   TO RPT-RUN-DATE-MDC-DD.
008100     MOVE RPT-RUN-DATE-CCYY TO RPT-RUN-DATE-MDC-CCYY.
008200*    This MOVE's sender is the elementary PIC 9(8) carrier, not
008300*    the group view above it, so it runs as a numeric MOVE and
008400*    the slash editing in RPT-RUN-DATE-FORMATTED actually fires.
008500     MOVE RPT-RUN-DATE-MMDDCCYY-8 TO RPT-RUN-DATE-FORMATTED.
008600 5010-EXIT.
008700     EXIT.
008800
008900*----------------------------------------------------------------
009000*    5100-PRINT-GROUP-HEADER-RTN writes the one-line banner that
009100*    opens each group's section of the report - group id, name
009200*    and base currency, pulled off the REDEFINES view the 4NNN
009300*    settlement logic left sitting in W-GHV-IDX.  Checks for a
009400*    full page before the header so a group's banner never gets
009500*    orphaned at the bottom of a page by itself.
009600*----------------------------------------------------------------
009700 5100-PRINT-GROUP-HEADER-RTN.
009800     IF PAGE-FULL
009900        PERFORM 5000-PRINT-HEADINGS-RTN THRU 5000-EXIT.
010000     MOVE SPACES TO W-GROUP-HEADER-LINE.
010100     MOVE W-GHV-GROUP-ID (W-GHV-IDX)        TO WGH-GROUP-ID.
010200     MOVE W-GHV-GROUP-NAME (W-GHV-IDX)      TO WGH-GROUP-NAME.
010300     MOVE W-GHV-BASE-CURRENCY (W-GHV-IDX)   TO WGH-BASE-CURRENCY.
010400     MOVE W-GROUP-HEADER-LINE TO REPORT-LINE.
010500     WRITE REPORT-RECORD.
010600     ADD 1 TO W-LINES-ON-PAGE.
010700 5100-EXIT.
010800     EXIT.
010900
011000*----------------------------------------------------------------
011100*    5200-PRINT-TRANSFER-DETAIL-RTN - one line per planned
011200*    transfer that 4500-WRITE-SETTLEMENT-RTN handed to the sort
011300*    output procedure.  Format is fixed by the spec: FROM the
011400*    debtor, TO the creditor, AMOUNT edited ZZZ,ZZZ,ZZ9.99.
011500*----------------------------------------------------------------
011600 5200-PRINT-TRANSFER-DETAIL-RTN.
011700     IF PAGE-FULL
011800        PERFORM 5000-PRINT-HEADINGS-RTN THRU 5000-EXIT.
011900     MOVE SPACES TO W-DETAIL-LINE.
012000     MOVE SETTLEMENT-FROM-MEMBER-ID TO WD-FROM-ID.
012100     MOVE SETTLEMENT-TO-MEMBER-ID   TO WD-TO-ID.
012200     MOVE SETTLEMENT-AMOUNT         TO WD-AMOUNT.
012300     MOVE W-DETAIL-LINE TO REPORT-LINE.
012400     WRITE REPORT-RECORD.
012500     ADD 1 TO W-LINES-ON-PAGE.
012600 5200-EXIT.
012700     EXIT.
012800
012900*----------------------------------------------------------------
013000*    5300-PRINT-GROUP-FOOTER-RTN closes out a group's section
013100*    with the count and total of the transfers just printed for
013200*    it, then a blank line to separate it from the next group's
013300*    header.  Does not check PAGE-FULL on entry - a footer
013400*    always follows a detail line that already passed the check,
013500*    so there is always room left for it on the current page.
013600*----------------------------------------------------------------
013700 5300-PRINT-GROUP-FOOTER-RTN.
013800     MOVE SPACES TO W-GROUP-FOOTER-LINE.
013900     MOVE W-GROUP-XFER-COUNT TO WF-COUNT.
014000     MOVE W-GROUP-XFER-TOTAL TO WF-TOTAL.
014100     MOVE W-GROUP-FOOTER-LINE TO REPORT-LINE.
014200     WRITE REPORT-RECORD.
014300     MOVE SPACES TO REPORT-LINE.
014400     WRITE REPORT-RECORD.
014500     ADD 2 TO W-LINES-ON-PAGE.
014600 5300-EXIT.
014700     EXIT.
014800
014900*----------------------------------------------------------------
015000*    Run totals, written once after the last group has been
015100*    settled.  One line per count the operations log asks us for
015200*    plus the grand total of every planned transfer amount.
015300*    Every count moved here comes out of accumulators the 2NNN,
015400*    3NNN and 4NNN phases kept running as they went - this
015500*    paragraph does no counting of its own, only printing.
015600*----------------------------------------------------------------
015700 5900-PRINT-FINAL-TOTALS-RTN.
015800     MOVE SPACES TO REPORT-LINE.
015900     WRITE REPORT-RECORD.
016000*    Groups processed during the run.
016100     MOVE SPACES TO W-FINAL-TOTALS-LINE.
016200     MOVE "GROUPS PROCESSED"             TO WX-LABEL.
016300     MOVE W-GROUPS-PROCESSED-CT          TO WX-COUNT.
016400     MOVE W-FINAL-TOTALS-LINE TO REPORT-LINE.
016500     WRITE REPORT-RECORD.
016600*    Expenses that passed every 2210 edit and posted a balance.
016700     MOVE SPACES TO W-FINAL-TOTALS-LINE.
016800     MOVE "EXPENSES ACCEPTED"            TO WX-LABEL.
016900     MOVE W-EXPENSES-ACCEPTED-CT         TO WX-COUNT.
017000     MOVE W-FINAL-TOTALS-LINE TO REPORT-LINE.
017100     WRITE REPORT-RECORD.
017200*    Expenses that failed an edit and went to REJECT-FILE.
017300     MOVE SPACES TO W-FINAL-TOTALS-LINE.
017400     MOVE "EXPENSES REJECTED"            TO WX-LABEL.
017500     MOVE W-EXPENSES-REJECTED-CT         TO WX-COUNT.
017600     MOVE W-FINAL-TOTALS-LINE TO REPORT-LINE.
017700     WRITE REPORT-RECORD.
017800*    Transfers posted against the balance table (apply/reverse).
017900     MOVE SPACES TO W-FINAL-TOTALS-LINE.
018000     MOVE "TRANSFERS APPLIED"            TO WX-LABEL.
018100     MOVE W-TRANSFERS-APPLIED-CT         TO WX-COUNT.
018200     MOVE W-FINAL-TOTALS-LINE TO REPORT-LINE.
018300     WRITE REPORT-RECORD.
018400*    Transfers that failed validation and went to REJECT-FILE.
018500     MOVE SPACES TO W-FINAL-TOTALS-LINE.
018600     MOVE "TRANSFERS REJECTED"           TO WX-LABEL.
018700     MOVE W-TRANSFERS-REJECTED-CT        TO WX-COUNT.
018800     MOVE W-FINAL-TOTALS-LINE TO REPORT-LINE.
018900     WRITE REPORT-RECORD.
019000*    Settlement transfers the 4NNN greedy pairing logic planned.
019100     MOVE SPACES TO W-FINAL-TOTALS-LINE.
019200     MOVE "PLANNED SETTLEMENT TRANSFERS" TO WX-LABEL.
019300     MOVE W-PLANNED-TRANSFERS-CT         TO WX-COUNT.
019400     MOVE W-FINAL-TOTALS-LINE TO REPORT-LINE.
019500     WRITE REPORT-RECORD.
019600*    Grand total of every planned transfer amount across all
019700*    groups - the operations log's final check figure.
019800     MOVE SPACES TO W-FINAL-TOTALS-LINE.
019900     MOVE "GRAND TOTAL PLANNED AMOUNT"   TO WX-LABEL.
020000     MOVE W-GRAND-TOTAL-AMOUNT           TO WX-AMOUNT.
020100     MOVE W-FINAL-TOTALS-LINE TO REPORT-LINE.
020200     WRITE REPORT-RECORD.
020300 5900-EXIT.
020400     EXIT.
