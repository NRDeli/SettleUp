000100*SLEXPNS.CBL
000200 SELECT EXPENSE-FILE
000300     ASSIGN TO "EXPNSFL"
000400     ORGANIZATION IS SEQUENTIAL.
